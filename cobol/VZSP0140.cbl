000100******************************************************************
000110* PROGRAM-ID..: VZSP0140
000120* SISTEMA.....: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* FUNCAO......: RELATORIO DE LISTAGEM DO CADASTRO DE PRODUTOS,
000140*               AGRUPADO POR TIPO DE PRODUTO (MATERIA PRIMA /
000150*               PRODUTO ACABADO), COM QUEBRA DE CONTROLE E
000160*               SUBTOTAL DE QUANTIDADE EM ESTOQUE POR GRUPO.
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.     VZSP0140.
000200 AUTHOR.         R A FERRAZ.
000210 INSTALLATION.   VIZA-STOCK INDUSTRIA E COMERCIO LTDA.
000220 DATE-WRITTEN.   18/03/1991.
000230 DATE-COMPILED.
000240 SECURITY.       CONFIDENCIAL - USO INTERNO VIZA-STOCK.
000250******************************************************************
000260* HISTORICO DE ALTERACOES
000270* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000280* ----------  -----  -----------  ---------------------------
000290* 18/03/1991  RAF    VZ-0004      VERSAO ORIGINAL - LISTAGEM
000300*                                 SIMPLES, SEM QUEBRA DE GRUPO.
000310* 09/09/1993  RAF    VZ-0016      INCLUIDA QUEBRA DE CONTROLE
000320*                                 POR TIPO DE PRODUTO E SUBTOTAL
000330*                                 DE QUANTIDADE POR GRUPO.
000340* 21/02/1998  MPO    VZ-0040      REVISAO DE VIRADA DE SECULO -
000350*                                 NENHUM CAMPO DE DATA NO
000360*                                 RELATORIO, SEM IMPACTO.
000370* 12/07/2002  JCS    VZ-0063      INCLUIDA LINHA DE TOTAL GERAL
000380*                                 (QUANTIDADE DE PRODUTOS E
000390*                                 QUANTIDADE EM ESTOQUE) AO
000400*                                 FINAL DO RELATORIO.
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.    IBM-370.
000450 OBJECT-COMPUTER.    IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT PRODUTO ASSIGN TO "PRODUTO"
000520         ORGANIZATION   IS SEQUENTIAL
000530         ACCESS MODE    IS SEQUENTIAL
000540         FILE STATUS    IS WS-FS-PRODUTO.
000550*
000560     SELECT WK-ORDENA ASSIGN TO "WKPRDORD"
000570         FILE STATUS    IS WS-FS-WK-ORDENA.
000580*
000590     SELECT PRDLST ASSIGN TO "PRDLST"
000600         ORGANIZATION   IS LINE SEQUENTIAL
000610         ACCESS MODE    IS SEQUENTIAL
000620         FILE STATUS    IS WS-FS-PRDLST.
000630*
000640 DATA DIVISION.
000650 FILE SECTION.
000660*
000670 FD  PRODUTO.
000680     COPY "VZPROD.CPY".
000690*
000700* ARQUIVO DE TRABALHO DO SORT - ORDENADO POR TIPO + PROD-ID PARA
000710* PERMITIR A QUEBRA DE CONTROLE DO GRUPO NA OUTPUT PROCEDURE.
000720 SD  WK-ORDENA.
000730 01  WK-REG-ORDENA.
000740     05  WK-TIPO                       PIC X(01).
000750     05  WK-PROD-ID                     PIC X(10).
000760     05  WK-PROD-NOME                   PIC X(40).
000770     05  WK-PROD-UNIDADE                PIC X(05).
000780     05  WK-PROD-QTD-ESTOQUE            PIC S9(07)V9(03).
000790*
000800 01  WK-CHAVE-ORDENA REDEFINES WK-REG-ORDENA.
000810     05  WK-CHAVE-TIPO-PROD             PIC X(11).
000820     05  FILLER                        PIC X(45).
000830*
000840 FD  PRDLST.
000850 01  FD-REG-PRDLST                     PIC X(100).
000860 01  FD-REG-PRDLST-COLS REDEFINES FD-REG-PRDLST.
000870     05  FILLER                        PIC X(01).
000880     05  FD-PRDLST-TIPO                PIC X(01).
000890     05  FILLER                        PIC X(98).
000900*
000910 WORKING-STORAGE SECTION.
000920*
000930 77  WS-FS-PRODUTO                     PIC X(02).
000940     88  WS-FS-PRD-OK                  VALUE "00".
000950     88  WS-FS-PRD-FIM                 VALUE "10".
000960 77  WS-FS-WK-ORDENA                   PIC X(02).
000970 77  WS-FS-PRDLST                      PIC X(02).
000980     88  WS-FS-PLST-OK                 VALUE "00".
000990*
001000 77  WS-TIPO-ANT                       PIC X(01) VALUE SPACES.
001010 77  WS-PRIMEIRA-LINHA                 PIC X(01) VALUE "S".
001020     88  FLAG-PRIMEIRA-LINHA           VALUE "S".
001030*
001040 77  WS-QT-PRODUTOS-GRUPO              PIC 9(05) COMP VALUE ZERO.
001050 77  WS-QT-PRODUTOS-GERAL              PIC 9(05) COMP VALUE ZERO.
001060 77  WS-QTD-GRUPO                      PIC S9(07)V9(03) COMP-3
001070                                        VALUE ZERO.
001080 77  WS-QTD-GERAL                      PIC S9(07)V9(03) COMP-3
001090                                        VALUE ZERO.
001100*
001110 01  WS-RELATORIO.
001120     03  WS-LST-CAB-1.
001130         05  FILLER    PIC X(01) VALUE SPACES.
001140         05  FILLER    PIC X(78) VALUE ALL "=".
001150     03  WS-LST-CAB-2.
001160         05  FILLER    PIC X(01) VALUE SPACES.
001170         05  FILLER    PIC X(40) VALUE
001180             "VZSP0140 - LISTAGEM DE PRODUTOS".
001190     03  WS-LST-CAB-3.
001200         05  FILLER    PIC X(01) VALUE SPACES.
001210         05  FILLER    PIC X(78) VALUE ALL "=".
001220     03  WS-LST-GRUPO.
001230         05  FILLER    PIC X(01) VALUE SPACES.
001240         05  FILLER    PIC X(10) VALUE "GRUPO... :".
001250         05  WS-GRP-DESC       PIC X(20) VALUE SPACES.
001260     03  WS-LST-GRUPO-ALT REDEFINES WS-LST-GRUPO.
001270         05  FILLER    PIC X(11).
001280         05  WS-GRP-DESC-CURTA PIC X(15).
001290         05  FILLER    PIC X(05).
001300     03  WS-LST-DET-CAB.
001310         05  FILLER    PIC X(01) VALUE SPACES.
001320         05  FILLER    PIC X(10) VALUE "CODIGO".
001330         05  FILLER    PIC X(01) VALUE SPACES.
001340         05  FILLER    PIC X(40) VALUE "NOME DO PRODUTO".
001350         05  FILLER    PIC X(01) VALUE SPACES.
001360         05  FILLER    PIC X(05) VALUE "UNID.".
001370         05  FILLER    PIC X(01) VALUE SPACES.
001380         05  FILLER    PIC X(12) VALUE "QTD ESTOQUE".
001390     03  WS-DET-REPORT.
001400         05  FILLER             PIC X(01) VALUE SPACES.
001410         05  WS-DET-PROD-ID     PIC X(10) VALUE SPACES.
001420         05  FILLER             PIC X(01) VALUE SPACES.
001430         05  WS-DET-PROD-NOME   PIC X(40) VALUE SPACES.
001440         05  FILLER             PIC X(01) VALUE SPACES.
001450         05  WS-DET-UNIDADE     PIC X(05) VALUE SPACES.
001460         05  FILLER             PIC X(01) VALUE SPACES.
001470         05  WS-DET-QTD         PIC ZZZ,ZZ9.999.
001480     03  WS-LST-LINHA.
001490         05  FILLER    PIC X(01) VALUE SPACES.
001500         05  FILLER    PIC X(78) VALUE ALL "-".
001510     03  WS-LST-SUB-GRUPO.
001520         05  FILLER          PIC X(01) VALUE SPACES.
001530         05  FILLER          PIC X(24) VALUE
001540             "SUBTOTAL DO GRUPO.....: ".
001550         05  WS-SUB-QT-GRUPO  PIC ZZ,ZZ9.
001560         05  FILLER          PIC X(08) VALUE " ITENS, ".
001570         05  WS-SUB-QTD-GRUPO PIC ZZZ,ZZ9.999.
001580     03  WS-LST-TOT-1.
001590         05  FILLER          PIC X(01) VALUE SPACES.
001600         05  FILLER          PIC X(24) VALUE
001610             "TOTAL DE PRODUTOS.....: ".
001620         05  WS-TOT-PRODUTOS  PIC ZZ,ZZ9.
001630     03  WS-LST-TOT-2.
001640         05  FILLER          PIC X(01) VALUE SPACES.
001650         05  FILLER          PIC X(24) VALUE
001660             "TOTAL EM ESTOQUE......: ".
001670         05  WS-TOT-QTD       PIC ZZZ,ZZ9.999.
001680*
001690 PROCEDURE DIVISION.
001700*
001710 MAIN-PROCEDURE.
001720*
001730     SORT WK-ORDENA
001740         ON ASCENDING KEY WK-TIPO WK-PROD-ID
001750         INPUT PROCEDURE  IS P100-ENTRADA-SORT
001760         OUTPUT PROCEDURE IS P200-SAIDA-SORT.
001770*
001780     GOBACK.
001790*
001800******************************************************************
001810* P100 - LE O MESTRE PRODUTO (JA ORDENADO POR PROD-ID) E ENTREGA
001820* CADA REGISTRO AO SORT, REORGANIZANDO POR TIPO + PROD-ID.
001830******************************************************************
001840 P100-ENTRADA-SORT.
001850*
001860     OPEN INPUT PRODUTO.
001870     IF NOT WS-FS-PRD-OK AND NOT WS-FS-PRD-FIM
001880         DISPLAY "VZSP0140 - ERRO NA ABERTURA DE PRODUTO. FS: "
001890                 WS-FS-PRODUTO
001900         GOBACK
001910     END-IF.
001920*
001930     PERFORM P101-LE-E-LIBERA THRU P101-FIM
001940               UNTIL WS-FS-PRD-FIM.
001950*
001960     CLOSE PRODUTO.
001970*
001980 P100-FIM.
001990*
002000 P101-LE-E-LIBERA.
002010*
002020     READ PRODUTO
002030         AT END
002040             SET WS-FS-PRD-FIM TO TRUE
002050         NOT AT END
002060             MOVE PROD-TIPO           TO WK-TIPO
002070             MOVE PROD-ID             TO WK-PROD-ID
002080             MOVE PROD-NOME           TO WK-PROD-NOME
002090             MOVE PROD-UNIDADE-MEDIDA TO WK-PROD-UNIDADE
002100             MOVE PROD-QTD-ESTOQUE    TO WK-PROD-QTD-ESTOQUE
002110             RELEASE WK-REG-ORDENA
002120     END-READ.
002130*
002140 P101-FIM.
002150*
002160******************************************************************
002170* P200 - CONSOME O ARQUIVO ORDENADO E IMPRIME A LISTAGEM, COM
002180* QUEBRA DE CONTROLE POR TIPO (WS-TIPO-ANT X WK-TIPO).
002190******************************************************************
002200 P200-SAIDA-SORT.
002210*
002220     OPEN OUTPUT PRDLST.
002230     WRITE FD-REG-PRDLST FROM WS-LST-CAB-1.
002240     WRITE FD-REG-PRDLST FROM WS-LST-CAB-2.
002250     WRITE FD-REG-PRDLST FROM WS-LST-CAB-3.
002260*
002270     SET FLAG-PRIMEIRA-LINHA TO TRUE.
002280     MOVE ZERO TO WS-QT-PRODUTOS-GERAL WS-QTD-GERAL.
002290*
002300     RETURN WK-ORDENA
002310         AT END
002320             NEXT SENTENCE
002330     END-RETURN.
002340*
002350     PERFORM P201-PROCESSA-LINHA THRU P201-FIM
002360               UNTIL WS-FS-WK-ORDENA = "10".
002370*
002380     IF WS-QT-PRODUTOS-GERAL > ZERO OR WS-QT-PRODUTOS-GRUPO > ZERO
002390         PERFORM P210-FECHA-GRUPO THRU P210-FIM
002400     END-IF.
002410*
002420     PERFORM P800-TOTAIS-FINAIS THRU P800-FIM.
002430*
002440     CLOSE PRDLST.
002450*
002460 P200-FIM.
002470*
002480 P201-PROCESSA-LINHA.
002490*
002500     IF WK-TIPO NOT EQUAL WS-TIPO-ANT
002510         IF NOT FLAG-PRIMEIRA-LINHA
002520             PERFORM P210-FECHA-GRUPO THRU P210-FIM
002530         END-IF
002540         PERFORM P220-ABRE-GRUPO THRU P220-FIM
002550     END-IF.
002560     MOVE WK-PROD-ID             TO WS-DET-PROD-ID.
002570     MOVE WK-PROD-NOME           TO WS-DET-PROD-NOME.
002580     MOVE WK-PROD-UNIDADE        TO WS-DET-UNIDADE.
002590     MOVE WK-PROD-QTD-ESTOQUE    TO WS-DET-QTD.
002600     WRITE FD-REG-PRDLST FROM WS-DET-REPORT.
002610     ADD 1                    TO WS-QT-PRODUTOS-GRUPO.
002620     ADD WK-PROD-QTD-ESTOQUE  TO WS-QTD-GRUPO.
002630     SET FLAG-PRIMEIRA-LINHA TO FALSE.
002640     RETURN WK-ORDENA
002650         AT END
002660             MOVE "10" TO WS-FS-WK-ORDENA
002670     END-RETURN.
002680*
002690 P201-FIM.
002700*
002710 P210-FECHA-GRUPO.
002720*
002730     MOVE WS-QT-PRODUTOS-GRUPO TO WS-SUB-QT-GRUPO.
002740     MOVE WS-QTD-GRUPO         TO WS-SUB-QTD-GRUPO.
002750     WRITE FD-REG-PRDLST FROM WS-LST-LINHA.
002760     WRITE FD-REG-PRDLST FROM WS-LST-SUB-GRUPO.
002770*
002780     ADD WS-QT-PRODUTOS-GRUPO TO WS-QT-PRODUTOS-GERAL.
002790     ADD WS-QTD-GRUPO         TO WS-QTD-GERAL.
002800     MOVE ZERO TO WS-QT-PRODUTOS-GRUPO WS-QTD-GRUPO.
002810*
002820 P210-FIM.
002830*
002840 P220-ABRE-GRUPO.
002850*
002860     MOVE WK-TIPO TO WS-TIPO-ANT.
002870     IF WK-TIPO EQUAL "M"
002880         MOVE "MATERIA PRIMA" TO WS-GRP-DESC
002890     ELSE
002900         MOVE "PRODUTO ACABADO" TO WS-GRP-DESC
002910     END-IF.
002920*
002930     WRITE FD-REG-PRDLST FROM WS-LST-GRUPO.
002940     WRITE FD-REG-PRDLST FROM WS-LST-DET-CAB.
002950*
002960 P220-FIM.
002970*
002980 P800-TOTAIS-FINAIS.
002990*
003000     MOVE WS-QT-PRODUTOS-GERAL TO WS-TOT-PRODUTOS.
003010     MOVE WS-QTD-GERAL         TO WS-TOT-QTD.
003020     WRITE FD-REG-PRDLST FROM WS-LST-CAB-1.
003030     WRITE FD-REG-PRDLST FROM WS-LST-TOT-1.
003040     WRITE FD-REG-PRDLST FROM WS-LST-TOT-2.
003050*
003060 P800-FIM.
003070*
003080 END PROGRAM VZSP0140.
003090
