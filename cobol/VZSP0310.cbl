000100******************************************************************
000110* PROGRAM-ID..: VZSP0310
000120* SISTEMA.....: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* FUNCAO......: MOTOR DE ORDENS DE PRODUCAO - LE AS ORDENS DO
000140*               ARQUIVO ORDPROD, CONFERE A VIABILIDADE CONTRA O
000150*               ESTOQUE DE MATERIA PRIMA DA FICHA TECNICA DO
000160*               PRODUTO ACABADO E, SE VIAVEL, BAIXA OS
000170*               COMPONENTES E CREDITA O PRODUTO ACABADO. GERA O
000180*               RELATORIO DE PRODUCAO COM QUEBRA POR ORDEM.
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     VZSP0310.
000220 AUTHOR.         C R SILVA.
000230 INSTALLATION.   VIZA-STOCK INDUSTRIA E COMERCIO LTDA.
000240 DATE-WRITTEN.   02/11/1993.
000250 DATE-COMPILED.
000260 SECURITY.       CONFIDENCIAL - USO INTERNO VIZA-STOCK.
000270******************************************************************
000280* HISTORICO DE ALTERACOES
000290* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000300* ----------  -----  -----------  ---------------------------
000310* 02/11/1993  CRS    VZ-0018      VERSAO ORIGINAL - PASSE UNICO
000320*                                 DE BAIXA DOS COMPONENTES, SEM
000330*                                 CHECAGEM PREVIA DE VIABILIDADE.
000340* 19/07/1995  CRS    VZ-0025      INCLUIDO PASSE DE VIABILIDADE
000350*                                 ANTES DA BAIXA - ORDEM PASSA A
000360*                                 SER TUDO-OU-NADA (NENHUM
000370*                                 COMPONENTE E BAIXADO SE QUALQUER
000380*                                 LINHA FOR INVIAVEL).
000390* 11/03/1997  CRS    VZ-0033      CADA LINHA DE COMPONENTE DA
000400*                                 MESMA MATERIA PRIMA E TRATADA
000410*                                 DE FORMA INDEPENDENTE E
000420*                                 SEQUENCIAL, SEM SOMAR AS
000430*                                 NECESSIDADES ANTES DE CONFERIR
000440*                                 O ESTOQUE.
000450* 17/02/1998  MPO    VZ-0042      AJUSTE DE VIRADA DE SECULO -
000460*                                 NENHUM CAMPO DE DATA NESTE
000470*                                 PROGRAMA, SEM IMPACTO.
000480* 30/08/1999  MPO    VZ-0045      REVISAO FINAL PARA O ANO 2000 -
000490*                                 CONFIRMADO QUE O MOTOR NAO
000500*                                 DEPENDE DE DATA DO SISTEMA.
000510* 14/05/2001  JCS    VZ-0059      PASSOU A USAR COMPUTE ROUNDED
000520*                                 NO CALCULO DA NECESSIDADE POR
000530*                                 COMPONENTE, ARREDONDANDO PARA
000540*                                 CIMA A PARTIR DA 4A CASA.
000550* 22/10/2004  TDA    VZ-0072      RELATORIO PASSA A IMPRIMIR O
000560*                                 SALDO RESTANTE DE CADA
000570*                                 COMPONENTE BAIXADO E O TOTAL
000580*                                 GERAL DE UNIDADES PRODUZIDAS.
000590* 11/04/2005  TDA    VZ-0074      RELATORIO PASSA A IMPRIMIR A
000600*                                 LINHA DE TOTAL DA ORDEM (QTDE DE
000610*                                 COMPONENTES BAIXADOS E UNIDADES
000620*                                 PRODUZIDAS); MENSAGEM DE ORDEM
000630*                                 REJEITADA PASSA A INFORMAR O
000640*                                 QUANTO ESTA FALTANDO, NAO SO OS
000650*                                 VALORES NECESSARIO/DISPONIVEL.
000660* 02/05/2005  TDA    VZ-0075      O STRING DA MENSAGEM DE
000670*                                 REJEICAO USAVA WS-NECESSIDADE-
000680*                                 TOTAL (COMP-3) DIRETO COMO
000690*                                 OPERANDO - STRING SO ACEITA
000700*                                 USO DISPLAY. CRIADO CAMPO
000710*                                 WS-RAIZ-NECESSIDADE (DISPLAY)
000720*                                 PARA COMPOR A MENSAGEM.
000730* 09/06/2005  TDA    VZ-0077      PASSE DE VIABILIDADE NAO TINHA
000740*                                 NENHUM RASTRO NO CONSOLE - O
000750*                                 OPERADOR SO VIA O RESULTADO NA
000760*                                 LINHA DE DETALHE. INCLUIDO
000770*                                 DISPLAY POR COMPONENTE AVALIADO
000780*                                 (NECESSIDADE UNITARIA, TOTAL E
000790*                                 SALDO ATUAL DA MATERIA PRIMA).
000800******************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SOURCE-COMPUTER.    IBM-370.
000840 OBJECT-COMPUTER.    IBM-370.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870*
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT PRODUTO ASSIGN TO "PRODUTO"
000910         ORGANIZATION   IS SEQUENTIAL
000920         ACCESS MODE    IS SEQUENTIAL
000930         FILE STATUS    IS WS-FS-PRODUTO.
000940*
000950     SELECT FICHATEC ASSIGN TO "FICHATEC"
000960         ORGANIZATION   IS SEQUENTIAL
000970         ACCESS MODE    IS SEQUENTIAL
000980         FILE STATUS    IS WS-FS-FICHATEC.
000990*
001000     SELECT FICHATCC ASSIGN TO "FICHATCC"
001010         ORGANIZATION   IS SEQUENTIAL
001020         ACCESS MODE    IS SEQUENTIAL
001030         FILE STATUS    IS WS-FS-FICHATCC.
001040*
001050     SELECT ORDPROD ASSIGN TO "ORDPROD"
001060         ORGANIZATION   IS LINE SEQUENTIAL
001070         ACCESS MODE    IS SEQUENTIAL
001080         FILE STATUS    IS WS-FS-ORDPROD.
001090*
001100     SELECT PRDREL ASSIGN TO "PRDREL"
001110         ORGANIZATION   IS LINE SEQUENTIAL
001120         ACCESS MODE    IS SEQUENTIAL
001130         FILE STATUS    IS WS-FS-PRDREL.
001140*
001150 DATA DIVISION.
001160 FILE SECTION.
001170*
001180 FD  PRODUTO.
001190     COPY "VZPROD.CPY".
001200*
001210 FD  FICHATEC.
001220     COPY "VZFICHA.CPY".
001230*
001240 FD  FICHATCC.
001250     COPY "VZCOMPO.CPY".
001260*
001270 FD  ORDPROD.
001280 01  FD-REG-ORDPROD.
001290     05  FD-OP-PRODUTO-ACABADO-ID      PIC X(10).
001300     05  FD-OP-QUANTIDADE-PRODUZIR      PIC 9(07)V9(03).
001310     05  FILLER                         PIC X(10).
001320*
001330 FD  PRDREL.
001340 01  FD-REG-PRDREL                     PIC X(100).
001350*
001360 WORKING-STORAGE SECTION.
001370*
001380 01  TB-PRODUTO.
001390     05  TB-PRODUTO-QTD               PIC 9(04) COMP VALUE ZERO.
001400     05  TB-PRODUTO-LINHA OCCURS 300 TIMES
001410                           ASCENDING KEY IS TB-PROD-ID
001420                           INDEXED BY IX-PROD.
001430         10  TB-PROD-ID                PIC X(10).
001440         10  TB-PROD-ID-NUM REDEFINES TB-PROD-ID
001450                                       PIC 9(10).
001460         10  TB-PROD-NOME              PIC X(40).
001470         10  TB-PROD-TIPO              PIC X(01).
001480             88  TB-TIPO-MATERIA-PRIMA      VALUE "M".
001490             88  TB-TIPO-PRODUTO-ACABADO    VALUE "P".
001500         10  TB-PROD-UNIDADE           PIC X(05).
001510         10  TB-PROD-QTD-ESTOQUE       PIC S9(07)V9(03).
001520*
001530 01  TB-FICHATEC.
001540     05  TB-FICHATEC-QTD              PIC 9(04) COMP VALUE ZERO.
001550     05  TB-FICHATEC-LINHA OCCURS 300 TIMES
001560                     ASCENDING KEY IS TB-FT-PRODUTO-ACABADO-ID
001570                     INDEXED BY IX-FICHA.
001580         10  TB-FT-ID                  PIC X(13).
001590         10  TB-FT-ID-PARTES REDEFINES TB-FT-ID.
001600             15  FILLER                PIC X(03).
001610             15  TB-FT-ID-PRODUTO      PIC X(10).
001620         10  TB-FT-PRODUTO-ACABADO-ID  PIC X(10).
001630*
001640 01  TB-FICHATCC.
001650     05  TB-FICHATCC-QTD              PIC 9(04) COMP VALUE ZERO.
001660     05  TB-FICHATCC-LINHA OCCURS 1500 TIMES
001670                           ASCENDING KEY IS TB-FTC-FICHA-ID
001680                                            TB-FTC-NUM-SEQUENCIA
001690                           INDEXED BY IX-COMPO.
001700         10  TB-FTC-FICHA-ID            PIC X(13).
001710         10  TB-FTC-FICHA-ID-PARTES REDEFINES TB-FTC-FICHA-ID.
001720             15  FILLER                 PIC X(03).
001730             15  TB-FTC-FICHA-ID-PRODUTO PIC X(10).
001740         10  TB-FTC-NUM-SEQUENCIA       PIC 9(04).
001750         10  TB-FTC-MATERIA-PRIMA-ID    PIC X(10).
001760         10  TB-FTC-QUANTIDADE          PIC S9(05)V9(03).
001770*
001780 01  WS-REG-ORDPROD.
001790     05  WS-OP-PRODUTO-ACABADO-ID       PIC X(10).
001800     05  WS-OP-QUANTIDADE-PRODUZIR      PIC 9(07)V9(03).
001810*
001820 77  WS-FS-PRODUTO                     PIC X(02).
001830     88  WS-FS-PRD-OK                  VALUE "00".
001840     88  WS-FS-PRD-FIM                 VALUE "10".
001850 77  WS-FS-FICHATEC                    PIC X(02).
001860     88  WS-FS-FT-OK                   VALUE "00".
001870     88  WS-FS-FT-FIM                  VALUE "10".
001880 77  WS-FS-FICHATCC                    PIC X(02).
001890     88  WS-FS-FTC-OK                  VALUE "00".
001900     88  WS-FS-FTC-FIM                 VALUE "10".
001910 77  WS-FS-ORDPROD                     PIC X(02).
001920     88  WS-FS-OP-OK                   VALUE "00".
001930     88  WS-FS-OP-FIM                  VALUE "10".
001940 77  WS-FS-PRDREL                      PIC X(02).
001950*
001960 77  WS-EOF-ORDPROD                     PIC X(01) VALUE "N".
001970     88  EOF-ORDPROD                    VALUE "S".
001980*
001990 77  WS-ACHOU                           PIC X(01) VALUE "N".
002000     88  FLAG-ACHOU                     VALUE "S".
002010 77  WS-ORDEM-VIAVEL                    PIC X(01) VALUE "N".
002020     88  FLAG-ORDEM-VIAVEL               VALUE "S".
002030*
002040 77  WS-IDX-FICHA-ACHADA                PIC 9(04) COMP VALUE ZERO.
002050 77  WS-IDX-PRODUTO-ACABADO             PIC 9(04) COMP VALUE ZERO.
002060 77  WS-IDX-COMPO                       PIC 9(04) COMP VALUE ZERO.
002070 77  WS-IDX-MATERIA                     PIC 9(04) COMP VALUE ZERO.
002080 77  WS-IDX-ANCORA                      PIC 9(04) COMP VALUE ZERO.
002090*
002100* CAMPOS DE TRABALHO DO CALCULO DE NECESSIDADE - COMPUTE ROUNDED
002110* ARREDONDA PARA A 3A CASA DECIMAL (ARREDONDAMENTO PARA CIMA A
002120* PARTIR DA 4A CASA), CONFORME REGRA DE VIABILIDADE.
002130 77  WS-NECESSIDADE-TOTAL               PIC S9(07)V9(03)
002140                                         COMP-3 VALUE ZERO.
002150 77  WS-RAIZ-MATERIA-ID                 PIC X(10) VALUE SPACES.
002160 77  WS-RAIZ-SALDO                      PIC S9(07)V9(03)
002170                                         VALUE ZERO.
002180* QUANTO ESTA FALTANDO (NECESSARIO MENOS DISPONIVEL) PARA A
002190* MATERIA-PRIMA QUE REJEITOU A ORDEM - VZ-0074, ANTES CALCULADO
002200* E NUNCA USADO NA MENSAGEM DE REJEICAO.
002210 77  WS-RAIZ-FALTA                      PIC S9(07)V9(03)
002220                                         VALUE ZERO.
002230* COPIA EM USO DISPLAY DE WS-NECESSIDADE-TOTAL (QUE E COMP-3) -
002240* USADA SOMENTE PARA COMPOR A MENSAGEM DE REJEICAO POR STRING,
002250* QUE NAO ACEITA OPERANDO EMPACOTADO (VZ-0075).
002260 77  WS-RAIZ-NECESSIDADE                PIC S9(07)V9(03)
002270                                         VALUE ZERO.
002280* SALDO DA MATERIA PRIMA NO MOMENTO DA AVALIACAO DO COMPONENTE -
002290* SO PARA O RASTRO DE DISPLAY DO PASSE DE VIABILIDADE (VZ-0077).
002300 77  WS-TRACO-SALDO-ATUAL               PIC S9(07)V9(03)
002310                                         VALUE ZERO.
002320*
002330 77  WS-QT-ORDENS-LIDAS                 PIC 9(05) COMP VALUE ZERO.
002340 77  WS-QT-ORDENS-POSTADAS              PIC 9(05) COMP VALUE ZERO.
002350 77  WS-QT-ORDENS-REJEITADAS            PIC 9(05) COMP VALUE ZERO.
002360 77  WS-QT-UNIDADES-PRODUZIDAS          PIC S9(07)V9(03) COMP-3
002370                                         VALUE ZERO.
002380 77  WS-QT-COMPONENTES-GRUPO            PIC 9(04) COMP VALUE ZERO.
002390*
002400 01  WS-RELATORIO.
002410     03  WS-LST-CAB-1.
002420         05  FILLER    PIC X(01) VALUE SPACES.
002430         05  FILLER    PIC X(78) VALUE ALL "=".
002440     03  WS-LST-CAB-2.
002450         05  FILLER    PIC X(01) VALUE SPACES.
002460         05  FILLER    PIC X(40) VALUE
002470             "VZSP0310 - MOTOR DE ORDENS DE PRODUCAO".
002480     03  WS-LST-CAB-3.
002490         05  FILLER    PIC X(01) VALUE SPACES.
002500         05  FILLER    PIC X(78) VALUE ALL "=".
002510     03  WS-LST-ORDEM.
002520         05  FILLER           PIC X(01) VALUE SPACES.
002530         05  FILLER           PIC X(10) VALUE "ORDEM....:".
002540         05  WS-ORD-PRODUTO   PIC X(10) VALUE SPACES.
002550         05  FILLER           PIC X(04) VALUE " QT:".
002560         05  WS-ORD-QUANT     PIC ZZZ,ZZ9.999.
002570         05  FILLER           PIC X(02) VALUE SPACES.
002580         05  WS-ORD-RESULT    PIC X(10) VALUE SPACES.
002590     03  WS-LST-ORDEM-MSG.
002600         05  FILLER           PIC X(01) VALUE SPACES.
002610         05  FILLER           PIC X(10) VALUE SPACES.
002620         05  WS-ORD-MENSAGEM  PIC X(95) VALUE SPACES.
002630     03  WS-LST-ORDEM-TOT.
002640         05  FILLER           PIC X(01) VALUE SPACES.
002650         05  FILLER           PIC X(10) VALUE SPACES.
002660         05  FILLER           PIC X(16) VALUE
002670             "COMPONENTES....:".
002680         05  WS-ORD-QT-COMPO  PIC ZZZ9.
002690         05  FILLER           PIC X(02) VALUE SPACES.
002700         05  FILLER           PIC X(16) VALUE
002710             "UNID.PRODUZIDA.:".
002720         05  WS-ORD-QT-PRODUZ PIC ZZZZ9.999.
002730     03  WS-DET-COMPO.
002740         05  FILLER              PIC X(01) VALUE SPACES.
002750         05  FILLER              PIC X(04) VALUE "  - ".
002760         05  WS-DET-MATERIA-ID   PIC X(10) VALUE SPACES.
002770         05  FILLER              PIC X(01) VALUE SPACES.
002780         05  FILLER              PIC X(08) VALUE "UN/UND: ".
002790         05  WS-DET-QTD-UNIT     PIC ZZZZ9.999.
002800         05  FILLER              PIC X(01) VALUE SPACES.
002810         05  FILLER              PIC X(09) VALUE "BAIXADO: ".
002820         05  WS-DET-QTD-BAIXA    PIC ZZZZ9.999.
002830         05  FILLER              PIC X(01) VALUE SPACES.
002840         05  FILLER              PIC X(08) VALUE "SALDO: ".
002850         05  WS-DET-SALDO        PIC ZZZ,ZZ9.999.
002860     03  WS-LST-LINHA.
002870         05  FILLER    PIC X(01) VALUE SPACES.
002880         05  FILLER    PIC X(78) VALUE ALL "-".
002890     03  WS-LST-TOT-1.
002900         05  FILLER          PIC X(01) VALUE SPACES.
002910         05  FILLER          PIC X(24) VALUE
002920             "ORDENS LIDAS..........: ".
002930         05  WS-TOT-LIDAS    PIC ZZ,ZZ9.
002940     03  WS-LST-TOT-2.
002950         05  FILLER          PIC X(01) VALUE SPACES.
002960         05  FILLER          PIC X(24) VALUE
002970             "ORDENS POSTADAS.......: ".
002980         05  WS-TOT-POSTADAS PIC ZZ,ZZ9.
002990     03  WS-LST-TOT-3.
003000         05  FILLER          PIC X(01) VALUE SPACES.
003010         05  FILLER          PIC X(24) VALUE
003020             "ORDENS REJEITADAS.....: ".
003030         05  WS-TOT-REJEITADAS PIC ZZ,ZZ9.
003040     03  WS-LST-TOT-4.
003050         05  FILLER          PIC X(01) VALUE SPACES.
003060         05  FILLER          PIC X(24) VALUE
003070             "UNIDADES PRODUZIDAS...: ".
003080         05  WS-TOT-UNIDADES PIC ZZZ,ZZ9.999.
003090*
003100 PROCEDURE DIVISION.
003110*
003120 MAIN-PROCEDURE.
003130*
003140     PERFORM P100-INICIALIZA       THRU P100-FIM.
003150     PERFORM P300-PROCESSA-ORDEM   THRU P300-FIM
003160             UNTIL EOF-ORDPROD.
003170     PERFORM P700-REGRAVA-PRODUTO  THRU P700-FIM.
003180     PERFORM P800-TOTAIS-FINAIS    THRU P800-FIM.
003190     CLOSE ORDPROD PRDREL.
003200     GOBACK.
003210*
003220 P100-INICIALIZA.
003230*
003240     PERFORM P110-CARREGA-PRODUTO    THRU P110-FIM.
003250     PERFORM P115-CARREGA-FICHATEC   THRU P115-FIM.
003260     PERFORM P117-CARREGA-FICHATCC   THRU P117-FIM.
003270*
003280     OPEN INPUT  ORDPROD.
003290     OPEN OUTPUT PRDREL.
003300     MOVE ZERO TO WS-QT-ORDENS-LIDAS WS-QT-ORDENS-POSTADAS
003310                  WS-QT-ORDENS-REJEITADAS
003320                  WS-QT-UNIDADES-PRODUZIDAS.
003330     WRITE FD-REG-PRDREL FROM WS-LST-CAB-1.
003340     WRITE FD-REG-PRDREL FROM WS-LST-CAB-2.
003350     WRITE FD-REG-PRDREL FROM WS-LST-CAB-3.
003360*
003370 P100-FIM.
003380*
003390 P110-CARREGA-PRODUTO.
003400*
003410     MOVE ZERO TO TB-PRODUTO-QTD.
003420     OPEN INPUT PRODUTO.
003430     PERFORM P111-LE-PRODUTO THRU P111-FIM
003440               UNTIL WS-FS-PRD-FIM.
003450     CLOSE PRODUTO.
003460*
003470 P110-FIM.
003480*
003490 P111-LE-PRODUTO.
003500*
003510     READ PRODUTO
003520         AT END
003530             SET WS-FS-PRD-FIM TO TRUE
003540         NOT AT END
003550             ADD 1 TO TB-PRODUTO-QTD
003560             SET IX-PROD TO TB-PRODUTO-QTD
003570             MOVE PROD-ID       TO TB-PROD-ID (IX-PROD)
003580             MOVE PROD-NOME     TO TB-PROD-NOME (IX-PROD)
003590             MOVE PROD-TIPO     TO TB-PROD-TIPO (IX-PROD)
003600             MOVE PROD-UNIDADE-MEDIDA
003610                               TO TB-PROD-UNIDADE (IX-PROD)
003620             MOVE PROD-QTD-ESTOQUE
003630                            TO TB-PROD-QTD-ESTOQUE (IX-PROD)
003640     END-READ.
003650*
003660 P111-FIM.
003670*
003680 P115-CARREGA-FICHATEC.
003690*
003700     MOVE ZERO TO TB-FICHATEC-QTD.
003710     OPEN INPUT FICHATEC.
003720     PERFORM P116-LE-FICHATEC THRU P116-FIM
003730               UNTIL WS-FS-FT-FIM.
003740     CLOSE FICHATEC.
003750*
003760 P115-FIM.
003770*
003780 P116-LE-FICHATEC.
003790*
003800     READ FICHATEC
003810         AT END
003820             SET WS-FS-FT-FIM TO TRUE
003830         NOT AT END
003840             ADD 1 TO TB-FICHATEC-QTD
003850             SET IX-FICHA TO TB-FICHATEC-QTD
003860             MOVE FT-ID                TO TB-FT-ID (IX-FICHA)
003870             MOVE FT-PRODUTO-ACABADO-ID
003880                      TO TB-FT-PRODUTO-ACABADO-ID (IX-FICHA)
003890     END-READ.
003900*
003910 P116-FIM.
003920*
003930 P117-CARREGA-FICHATCC.
003940*
003950     MOVE ZERO TO TB-FICHATCC-QTD.
003960     OPEN INPUT FICHATCC.
003970     PERFORM P118-LE-FICHATCC THRU P118-FIM
003980               UNTIL WS-FS-FTC-FIM.
003990     CLOSE FICHATCC.
004000*
004010 P117-FIM.
004020*
004030 P118-LE-FICHATCC.
004040*
004050     READ FICHATCC
004060         AT END
004070             SET WS-FS-FTC-FIM TO TRUE
004080         NOT AT END
004090             ADD 1 TO TB-FICHATCC-QTD
004100             SET IX-COMPO TO TB-FICHATCC-QTD
004110             MOVE FTC-FICHA-ID TO TB-FTC-FICHA-ID (IX-COMPO)
004120             MOVE FTC-NUM-SEQUENCIA
004130                          TO TB-FTC-NUM-SEQUENCIA (IX-COMPO)
004140             MOVE FTC-MATERIA-PRIMA-ID
004150                       TO TB-FTC-MATERIA-PRIMA-ID (IX-COMPO)
004160             MOVE FTC-QUANTIDADE
004170                          TO TB-FTC-QUANTIDADE (IX-COMPO)
004180     END-READ.
004190*
004200 P118-FIM.
004210*
004220 P117-FIM.
004230*
004240******************************************************************
004250* P300 - QUEBRA DE CONTROLE POR ORDEM. PARA CADA ORDEM LIDA:
004260* LOCALIZA A FICHA TECNICA, CORRE O PASSE DE VIABILIDADE E, SE
004270* VIAVEL, O PASSE DE POSTAGEM, IMPRIMINDO O GRUPO DA ORDEM. A
004280* LINHA DE TOTAL DO GRUPO (WS-LST-ORDEM-TOT) SO SAI PARA ORDEM
004290* POSTADA, COM A QTDE DE COMPONENTES BAIXADOS ACUMULADA EM
004300* WS-QT-COMPONENTES-GRUPO E AS UNIDADES PRODUZIDAS DA ORDEM
004310* (VZ-0074 - ANTES O TOTAL DE COMPONENTES ERA ACUMULADO E NUNCA
004320* IMPRESSO).
004330******************************************************************
004340 P300-PROCESSA-ORDEM.
004350*
004360     READ ORDPROD INTO WS-REG-ORDPROD
004370         AT END
004380             SET EOF-ORDPROD TO TRUE
004390         NOT AT END
004400             ADD 1 TO WS-QT-ORDENS-LIDAS
004410             MOVE WS-OP-PRODUTO-ACABADO-ID  TO WS-ORD-PRODUTO
004420             MOVE WS-OP-QUANTIDADE-PRODUZIR  TO WS-ORD-QUANT
004430             MOVE ZERO TO WS-QT-COMPONENTES-GRUPO
004440             PERFORM P310-LOCALIZA-FICHA   THRU P310-FIM
004450             IF FLAG-ACHOU
004460                 PERFORM P320-PASSE-VIABILIDADE THRU P320-FIM
004470                 IF FLAG-ORDEM-VIAVEL
004480                     PERFORM P330-PASSE-POSTAGEM THRU P330-FIM
004490                     PERFORM P340-CREDITA-ACABADO THRU P340-FIM
004500                     MOVE "POSTADA"       TO WS-ORD-RESULT
004510                     WRITE FD-REG-PRDREL FROM WS-LST-ORDEM
004520                     MOVE WS-QT-COMPONENTES-GRUPO
004530                                          TO WS-ORD-QT-COMPO
004540                     MOVE WS-OP-QUANTIDADE-PRODUZIR
004550                                          TO WS-ORD-QT-PRODUZ
004560                     WRITE FD-REG-PRDREL FROM WS-LST-ORDEM-TOT
004570                     ADD 1 TO WS-QT-ORDENS-POSTADAS
004580                     ADD WS-OP-QUANTIDADE-PRODUZIR
004590                                     TO WS-QT-UNIDADES-PRODUZIDAS
004600                 ELSE
004610                     MOVE "REJEITADA"     TO WS-ORD-RESULT
004620                     WRITE FD-REG-PRDREL FROM WS-LST-ORDEM
004630                     STRING "FALTA DE "
004640                             WS-RAIZ-MATERIA-ID
004650                             " - NECESSARIO: "
004660                             WS-RAIZ-NECESSIDADE
004670                             " DISPONIVEL: "
004680                             WS-RAIZ-SALDO
004690                             " FALTANDO: "
004700                             WS-RAIZ-FALTA
004710                                         INTO WS-ORD-MENSAGEM
004720                     WRITE FD-REG-PRDREL FROM WS-LST-ORDEM-MSG
004730                     ADD 1 TO WS-QT-ORDENS-REJEITADAS
004740                 END-IF
004750             ELSE
004760                 MOVE "REJEITADA"         TO WS-ORD-RESULT
004770                 WRITE FD-REG-PRDREL FROM WS-LST-ORDEM
004780                 MOVE "FICHA TECNICA NAO ENCONTRADA"
004790                     TO WS-ORD-MENSAGEM
004800                 WRITE FD-REG-PRDREL FROM WS-LST-ORDEM-MSG
004810                 ADD 1 TO WS-QT-ORDENS-REJEITADAS
004820             END-IF
004830             WRITE FD-REG-PRDREL FROM WS-LST-LINHA
004840     END-READ.
004850*
004860 P300-FIM.
004870*
004880 P310-LOCALIZA-FICHA.
004890*
004900     MOVE "N" TO WS-ACHOU.
004910     IF TB-FICHATEC-QTD > ZERO
004920         SEARCH ALL TB-FICHATEC-LINHA
004930             WHEN TB-FT-PRODUTO-ACABADO-ID (IX-FICHA)
004940                                  = WS-OP-PRODUTO-ACABADO-ID
004950                 SET WS-ACHOU TO TRUE
004960                 SET WS-IDX-FICHA-ACHADA TO IX-FICHA
004970         END-SEARCH
004980     END-IF.
004990*
005000 P310-FIM.
005010*
005020******************************************************************
005030* P320 - PASSE DE VIABILIDADE (SOMENTE LEITURA). PERCORRE OS
005040* COMPONENTES DA FICHA NA ORDEM DE GRAVACAO. CADA LINHA E
005050* CONFERIDA DE FORMA INDEPENDENTE - SEM SOMAR NECESSIDADES DA
005060* MESMA MATERIA PRIMA ANTES DE COMPARAR COM O ESTOQUE. PARA
005070* LOCALIZAR O INICIO DO BLOCO DE COMPONENTES, FAZ SEARCH ALL
005080* PELA CHAVE COMPOSTA (FICHA-ID, SEQUENCIA 1). CADA COMPONENTE
005090* AVALIADO EMITE UM DISPLAY DE RASTRO (COMPONENTE, NECESSIDADE
005100* POR UNIDADE, NECESSIDADE TOTAL E SALDO ATUAL) PARA CONFERENCIA
005110* DO OPERADOR NO CONSOLE DO JOB (VZ-0077).
005120******************************************************************
005130 P320-PASSE-VIABILIDADE.
005140*
005150     MOVE "S" TO WS-ORDEM-VIAVEL.
005160     PERFORM P321-ANCORA-COMPONENTES THRU P321-FIM.
005170*
005180     IF NOT FLAG-ACHOU
005190         GO TO P320-FIM
005200     END-IF.
005210*
005220     MOVE WS-IDX-ANCORA TO WS-IDX-COMPO.
005230     PERFORM P322-AVALIA-COMPONENTE THRU P322-FIM
005240               UNTIL WS-IDX-COMPO > TB-FICHATCC-QTD
005250                  OR TB-FTC-FICHA-ID (WS-IDX-COMPO) NOT =
005260                         TB-FT-ID (WS-IDX-FICHA-ACHADA)
005270                  OR NOT FLAG-ORDEM-VIAVEL.
005280*
005290 P320-FIM.
005300*
005310 P322-AVALIA-COMPONENTE.
005320*
005330     COMPUTE WS-NECESSIDADE-TOTAL ROUNDED =
005340             TB-FTC-QUANTIDADE (WS-IDX-COMPO)
005350                            * WS-OP-QUANTIDADE-PRODUZIR.
005360*
005370     MOVE "N" TO WS-ACHOU.
005380     IF TB-PRODUTO-QTD > ZERO
005390         SEARCH ALL TB-PRODUTO-LINHA
005400             WHEN TB-PROD-ID (IX-PROD)
005410                 = TB-FTC-MATERIA-PRIMA-ID (WS-IDX-COMPO)
005420                 SET WS-ACHOU TO TRUE
005430                 SET WS-IDX-MATERIA TO IX-PROD
005440         END-SEARCH
005450     END-IF.
005460*
005470     IF FLAG-ACHOU
005480         MOVE TB-PROD-QTD-ESTOQUE (WS-IDX-MATERIA)
005490                                   TO WS-TRACO-SALDO-ATUAL
005500     ELSE
005510         MOVE ZERO TO WS-TRACO-SALDO-ATUAL
005520     END-IF.
005530*
005540     DISPLAY "VZSP0310 - COMPONENTE: "
005550             TB-FTC-MATERIA-PRIMA-ID (WS-IDX-COMPO)
005560             " NECESS/UN: " TB-FTC-QUANTIDADE (WS-IDX-COMPO)
005570             " NECESS-TOTAL: " WS-NECESSIDADE-TOTAL
005580             " SALDO-ATUAL: " WS-TRACO-SALDO-ATUAL.
005590*
005600     IF NOT FLAG-ACHOU
005610         MOVE "N" TO WS-ORDEM-VIAVEL
005620         MOVE TB-FTC-MATERIA-PRIMA-ID (WS-IDX-COMPO)
005630                                   TO WS-RAIZ-MATERIA-ID
005640         MOVE ZERO TO WS-RAIZ-SALDO
005650         MOVE WS-NECESSIDADE-TOTAL TO WS-RAIZ-NECESSIDADE
005660         COMPUTE WS-RAIZ-FALTA =
005670             WS-NECESSIDADE-TOTAL - WS-RAIZ-SALDO
005680     ELSE
005690         IF TB-PROD-QTD-ESTOQUE (WS-IDX-MATERIA)
005700                                < WS-NECESSIDADE-TOTAL
005710             MOVE "N" TO WS-ORDEM-VIAVEL
005720             MOVE TB-FTC-MATERIA-PRIMA-ID (WS-IDX-COMPO)
005730                                   TO WS-RAIZ-MATERIA-ID
005740             MOVE TB-PROD-QTD-ESTOQUE (WS-IDX-MATERIA)
005750                                   TO WS-RAIZ-SALDO
005760             MOVE WS-NECESSIDADE-TOTAL TO WS-RAIZ-NECESSIDADE
005770             COMPUTE WS-RAIZ-FALTA =
005780                 WS-NECESSIDADE-TOTAL - WS-RAIZ-SALDO
005790         END-IF
005800     END-IF.
005810*
005820     ADD 1 TO WS-IDX-COMPO.
005830*
005840 P322-FIM.
005850*
005860* LOCALIZA POR BUSCA BINARIA A PRIMEIRA LINHA (SEQUENCIA = 1) DO
005870* BLOCO DE COMPONENTES DA FICHA. SE A FICHA NAO TIVER NENHUMA
005880* LINHA COM SEQUENCIA 1 (NAO DEVERIA OCORRER - FICHA NAO PODE
005890* FICAR VAZIA), MARCA COMO NAO ENCONTRADO.
005900 P321-ANCORA-COMPONENTES.
005910*
005920     MOVE "N" TO WS-ACHOU.
005930     MOVE ZERO TO WS-IDX-ANCORA.
005940*
005950     IF TB-FICHATCC-QTD > ZERO
005960         SEARCH ALL TB-FICHATCC-LINHA
005970             WHEN TB-FTC-FICHA-ID (IX-COMPO)
005980                               = TB-FT-ID (WS-IDX-FICHA-ACHADA)
005990              AND TB-FTC-NUM-SEQUENCIA (IX-COMPO) = 1
006000                 SET WS-ACHOU TO TRUE
006010                 SET WS-IDX-ANCORA TO IX-COMPO
006020         END-SEARCH
006030     END-IF.
006040*
006050 P321-FIM.
006060*
006070******************************************************************
006080* P330 - PASSE DE POSTAGEM. RECALCULA A NECESSIDADE DE CADA
006090* COMPONENTE E BAIXA DO ESTOQUE DA MATERIA PRIMA, IMPRIMINDO UMA
006100* LINHA DE DETALHE POR COMPONENTE BAIXADO.
006110******************************************************************
006120 P330-PASSE-POSTAGEM.
006130*
006140     PERFORM P331-BAIXA-COMPONENTE THRU P331-FIM
006150               UNTIL WS-IDX-COMPO > TB-FICHATCC-QTD
006160                  OR TB-FTC-FICHA-ID (WS-IDX-COMPO) NOT =
006170                         TB-FT-ID (WS-IDX-FICHA-ACHADA).
006180*
006190 P330-FIM.
006200*
006210 P331-BAIXA-COMPONENTE.
006220*
006230     COMPUTE WS-NECESSIDADE-TOTAL ROUNDED =
006240             TB-FTC-QUANTIDADE (WS-IDX-COMPO)
006250                            * WS-OP-QUANTIDADE-PRODUZIR.
006260*
006270     MOVE "N" TO WS-ACHOU.
006280     SEARCH ALL TB-PRODUTO-LINHA
006290         WHEN TB-PROD-ID (IX-PROD)
006300             = TB-FTC-MATERIA-PRIMA-ID (WS-IDX-COMPO)
006310             SET WS-ACHOU TO TRUE
006320             SET WS-IDX-MATERIA TO IX-PROD
006330     END-SEARCH.
006340*
006350     SUBTRACT WS-NECESSIDADE-TOTAL
006360         FROM TB-PROD-QTD-ESTOQUE (WS-IDX-MATERIA).
006370     ADD 1 TO WS-QT-COMPONENTES-GRUPO.
006380*
006390     MOVE TB-FTC-MATERIA-PRIMA-ID (WS-IDX-COMPO)
006400                                   TO WS-DET-MATERIA-ID.
006410     MOVE TB-FTC-QUANTIDADE (WS-IDX-COMPO) TO WS-DET-QTD-UNIT.
006420     MOVE WS-NECESSIDADE-TOTAL             TO WS-DET-QTD-BAIXA.
006430     MOVE TB-PROD-QTD-ESTOQUE (WS-IDX-MATERIA)
006440                                            TO WS-DET-SALDO.
006450     WRITE FD-REG-PRDREL FROM WS-DET-COMPO.
006460*
006470     ADD 1 TO WS-IDX-COMPO.
006480*
006490 P331-FIM.
006500*
006510 P340-CREDITA-ACABADO.
006520*
006530     MOVE "N" TO WS-ACHOU.
006540     SEARCH ALL TB-PRODUTO-LINHA
006550         WHEN TB-PROD-ID (IX-PROD) = WS-OP-PRODUTO-ACABADO-ID
006560             SET WS-ACHOU TO TRUE
006570             SET WS-IDX-PRODUTO-ACABADO TO IX-PROD
006580     END-SEARCH.
006590*
006600     IF FLAG-ACHOU
006610         ADD WS-OP-QUANTIDADE-PRODUZIR
006620             TO TB-PROD-QTD-ESTOQUE (WS-IDX-PRODUTO-ACABADO)
006630     END-IF.
006640*
006650 P340-FIM.
006660*
006670 P700-REGRAVA-PRODUTO.
006680*
006690     OPEN OUTPUT PRODUTO.
006700     MOVE 1 TO WS-IDX-COMPO.
006710     PERFORM P701-GRAVA-PRODUTO THRU P701-FIM
006720               UNTIL WS-IDX-COMPO > TB-PRODUTO-QTD.
006730     CLOSE PRODUTO.
006740*
006750 P700-FIM.
006760*
006770 P701-GRAVA-PRODUTO.
006780*
006790     MOVE TB-PROD-ID (WS-IDX-COMPO)      TO PROD-ID.
006800     MOVE TB-PROD-NOME (WS-IDX-COMPO)    TO PROD-NOME.
006810     MOVE TB-PROD-TIPO (WS-IDX-COMPO)    TO PROD-TIPO.
006820     MOVE TB-PROD-UNIDADE (WS-IDX-COMPO)
006830                               TO PROD-UNIDADE-MEDIDA.
006840     MOVE TB-PROD-QTD-ESTOQUE (WS-IDX-COMPO)
006850                               TO PROD-QTD-ESTOQUE.
006860     WRITE REG-PRODUTO.
006870*
006880     ADD 1 TO WS-IDX-COMPO.
006890*
006900 P701-FIM.
006910*
006920 P800-TOTAIS-FINAIS.
006930*
006940     MOVE WS-QT-ORDENS-LIDAS      TO WS-TOT-LIDAS.
006950     MOVE WS-QT-ORDENS-POSTADAS   TO WS-TOT-POSTADAS.
006960     MOVE WS-QT-ORDENS-REJEITADAS TO WS-TOT-REJEITADAS.
006970     MOVE WS-QT-UNIDADES-PRODUZIDAS TO WS-TOT-UNIDADES.
006980*
006990     WRITE FD-REG-PRDREL FROM WS-LST-TOT-1.
007000     WRITE FD-REG-PRDREL FROM WS-LST-TOT-2.
007010     WRITE FD-REG-PRDREL FROM WS-LST-TOT-3.
007020     WRITE FD-REG-PRDREL FROM WS-LST-TOT-4.
007030*
007040 P800-FIM.
007050*
007060 END PROGRAM VZSP0310.
