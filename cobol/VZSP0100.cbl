000100******************************************************************
000110* PROGRAM-ID..: VZSP0100
000120* SISTEMA.....: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* FUNCAO......: MANUTENCAO DO CADASTRO DE PRODUTOS (ESTOQUE) -
000140*               INCLUSAO, ENTRADA, BAIXA E EXCLUSAO DE PRODUTOS,
000150*               A PARTIR DE UM ARQUIVO DE MOVIMENTO (ESTMOV).
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.     VZSP0100.
000190 AUTHOR.         R A FERRAZ.
000200 INSTALLATION.   VIZA-STOCK INDUSTRIA E COMERCIO LTDA.
000210 DATE-WRITTEN.   11/03/1991.
000220 DATE-COMPILED.
000230 SECURITY.       CONFIDENCIAL - USO INTERNO VIZA-STOCK.
000240******************************************************************
000250* HISTORICO DE ALTERACOES
000260* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000270* ----------  -----  -----------  ---------------------------
000280* 11/03/1991  RAF    VZ-0001      VERSAO ORIGINAL - INCLUSAO E
000290*                                 BAIXA DE MATERIA PRIMA.
000300* 02/09/1993  RAF    VZ-0014      INCLUIDA ROTINA DE ENTRADA E
000310*                                 CAMPO DE UNIDADE DE MEDIDA.
000320* 15/01/1995  CRS    VZ-0022      INCLUIDA GERACAO AUTOMATICA DE
000330*                                 CODIGO NUMERICO NA INCLUSAO
000340*                                 QUANDO O MOVIMENTO NAO INFORMA
000350*                                 O PROD-ID.
000360* 03/06/1996  CRS    VZ-0027      INCLUIDA ROTINA DE EXCLUSAO COM
000370*                                 VALIDACAO DE USO EM FICHA
000380*                                 TECNICA (MATERIA PRIMA) E
000390*                                 EXCLUSAO EM CASCATA DA FICHA
000400*                                 TECNICA (PRODUTO ACABADO).
000410* 14/02/1998  MPO    VZ-0039      AJUSTE DE VIRADA DE SECULO -
000420*                                 REVISADA ROTINA DE GERACAO DE
000430*                                 CODIGO PARA NAO DEPENDER DE
000440*                                 DATA DO SISTEMA.
000450* 20/08/1999  MPO    VZ-0044      REVISAO FINAL PARA O ANO 2000 -
000460*                                 NENHUM CAMPO DE DATA NESTE
000470*                                 PROGRAMA, SEM IMPACTO.
000480* 09/05/2001  JCS    VZ-0058      CORRIGIDA MENSAGEM DE ESTOQUE
000490*                                 INSUFICIENTE NA BAIXA PARA
000500*                                 INFORMAR O SALDO ATUAL.
000510* 17/11/2004  TDA    VZ-0071      RELATORIO PASSA A SOMAR
000520*                                 MOVIMENTOS ACEITOS E REJEITADOS
000530*                                 SEPARADAMENTE NO TOTAL FINAL.
000540* 05/03/2005  TDA    VZ-0073      CORRIGIDO MONTA-ID-PADRAO - O
000550*                                 ZERO-FILL DO CODIGO GERADO
000560*                                 TRUNCAVA PARA "00" OU GRAVAVA
000570*                                 ESPACOS; AGORA E MOVE NUMERICO
000580*                                 PARA REDEFINES DE 10 POSICOES.
000590******************************************************************
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.    IBM-370.
000630 OBJECT-COMPUTER.    IBM-370.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT PRODUTO ASSIGN TO "PRODUTO"
000700         ORGANIZATION   IS SEQUENTIAL
000710         ACCESS MODE    IS SEQUENTIAL
000720         FILE STATUS    IS WS-FS-PRODUTO.
000730*
000740     SELECT FICHATEC ASSIGN TO "FICHATEC"
000750         ORGANIZATION   IS SEQUENTIAL
000760         ACCESS MODE    IS SEQUENTIAL
000770         FILE STATUS    IS WS-FS-FICHATEC.
000780*
000790     SELECT FICHATCC ASSIGN TO "FICHATCC"
000800         ORGANIZATION   IS SEQUENTIAL
000810         ACCESS MODE    IS SEQUENTIAL
000820         FILE STATUS    IS WS-FS-FICHATCC.
000830*
000840     SELECT ESTMOV ASSIGN TO "ESTMOV"
000850         ORGANIZATION   IS LINE SEQUENTIAL
000860         ACCESS MODE    IS SEQUENTIAL
000870         FILE STATUS    IS WS-FS-ESTMOV.
000880*
000890     SELECT ESTREL ASSIGN TO "ESTREL"
000900         ORGANIZATION   IS LINE SEQUENTIAL
000910         ACCESS MODE    IS SEQUENTIAL
000920         FILE STATUS    IS WS-FS-ESTREL.
000930*
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970 FD  PRODUTO.
000980     COPY "VZPROD.CPY".
000990*
001000 FD  FICHATEC.
001010     COPY "VZFICHA.CPY".
001020*
001030 FD  FICHATCC.
001040     COPY "VZCOMPO.CPY".
001050*
001060 FD  ESTMOV.
001070 01  FD-REG-ESTMOV.
001080     05  FD-EM-OPERACAO              PIC X(01).
001090     05  FD-EM-PROD-ID                PIC X(10).
001100     05  FD-EM-PROD-NOME               PIC X(40).
001110     05  FD-EM-PROD-DESC               PIC X(60).
001120     05  FD-EM-PROD-TIPO               PIC X(01).
001130     05  FD-EM-PROD-UNIDADE            PIC X(05).
001140     05  FD-EM-QUANTIDADE              PIC 9(07)V9(03).
001150     05  FILLER                        PIC X(10).
001160*
001170 FD  ESTREL.
001180 01  FD-REG-ESTREL                    PIC X(100).
001190*
001200 WORKING-STORAGE SECTION.
001210*
001220* TABELA MESTRE DE PRODUTOS - CARREGADA DO ARQUIVO PRODUTO,
001230* MANTIDA EM ORDEM ASCENDENTE DE TB-PROD-ID PARA PERMITIR
001240* SEARCH ALL (BUSCA BINARIA) DURANTE O PROCESSAMENTO.
001250 01  TB-PRODUTO.
001260     05  TB-PRODUTO-QTD               PIC 9(04) COMP VALUE ZERO.
001270     05  TB-PRODUTO-LINHA OCCURS 300 TIMES
001280                           ASCENDING KEY IS TB-PROD-ID
001290                           INDEXED BY IX-PROD.
001300         10  TB-PROD-ID                PIC X(10).
001310         10  TB-PROD-ID-NUM REDEFINES TB-PROD-ID
001320                                       PIC 9(10).
001330         10  TB-PROD-NOME              PIC X(40).
001340         10  TB-PROD-DESC              PIC X(60).
001350         10  TB-PROD-TIPO              PIC X(01).
001360             88  TB-TIPO-MATERIA-PRIMA      VALUE "M".
001370             88  TB-TIPO-PRODUTO-ACABADO    VALUE "P".
001380         10  TB-PROD-UNIDADE           PIC X(05).
001390         10  TB-PROD-QTD-ESTOQUE       PIC S9(07)V9(03).
001400*
001410* TABELA DE CABECALHOS DE FICHA TECNICA, ORDENADA POR
001420* TB-FT-PRODUTO-ACABADO-ID (CHAVE DE BUSCA ALTERNATIVA).
001430 01  TB-FICHATEC.
001440     05  TB-FICHATEC-QTD              PIC 9(04) COMP VALUE ZERO.
001450     05  TB-FICHATEC-LINHA OCCURS 300 TIMES
001460                     ASCENDING KEY IS TB-FT-PRODUTO-ACABADO-ID
001470                     INDEXED BY IX-FICHA.
001480         10  TB-FT-ID                  PIC X(13).
001490         10  TB-FT-PRODUTO-ACABADO-ID  PIC X(10).
001500*
001510* TABELA DE COMPONENTES DE FICHA TECNICA, ORDENADA POR
001520* TB-FTC-FICHA-ID + TB-FTC-NUM-SEQUENCIA.
001530 01  TB-FICHATCC.
001540     05  TB-FICHATCC-QTD              PIC 9(04) COMP VALUE ZERO.
001550     05  TB-FICHATCC-LINHA OCCURS 1500 TIMES
001560                           ASCENDING KEY IS TB-FTC-FICHA-ID
001570                                            TB-FTC-NUM-SEQUENCIA
001580                           INDEXED BY IX-COMPO.
001590         10  TB-FTC-FICHA-ID            PIC X(13).
001600         10  TB-FTC-NUM-SEQUENCIA       PIC 9(04).
001610         10  TB-FTC-MATERIA-PRIMA-ID    PIC X(10).
001620         10  TB-FTC-QUANTIDADE          PIC S9(05)V9(03).
001630*
001640 01  WS-REG-ESTMOV.
001650     05  WS-EM-OPERACAO                PIC X(01).
001660     05  WS-EM-PROD-ID                 PIC X(10).
001670     05  WS-EM-PROD-NOME                PIC X(40).
001680     05  WS-EM-PROD-DESC                PIC X(60).
001690     05  WS-EM-PROD-TIPO                PIC X(01).
001700     05  WS-EM-PROD-UNIDADE             PIC X(05).
001710     05  WS-EM-QUANTIDADE               PIC 9(07)V9(03).
001720     05  WS-EM-QUANTIDADE-ED REDEFINES WS-EM-QUANTIDADE
001730                                        PIC X(10).
001740*
001750* VISAO NUMERICA DE 10 DIGITOS DO IDENTIFICADOR GERADO - COBRE OS
001760* 10 BYTES INTEIROS DE WS-EM-PROD-ID PARA QUE O ZERO-FILL FIQUE
001770* CORRETO (VZ-0073 CORRIGIU UM MOVE PARA SUBCAMPO DE 2 POSICOES
001780* QUE TRUNCAVA O ID GERADO).
001790     05  WS-PROX-ID-NUM REDEFINES WS-EM-PROD-ID  PIC 9(10).
001800*
001810 77  WS-FS-PRODUTO                     PIC X(02).
001820     88  WS-FS-PRD-OK                  VALUE "00".
001830     88  WS-FS-PRD-FIM                 VALUE "10".
001840 77  WS-FS-FICHATEC                    PIC X(02).
001850     88  WS-FS-FT-OK                   VALUE "00".
001860     88  WS-FS-FT-FIM                  VALUE "10".
001870 77  WS-FS-FICHATCC                    PIC X(02).
001880     88  WS-FS-FTC-OK                  VALUE "00".
001890     88  WS-FS-FTC-FIM                 VALUE "10".
001900 77  WS-FS-ESTMOV                      PIC X(02).
001910     88  WS-FS-EM-OK                   VALUE "00".
001920     88  WS-FS-EM-FIM                  VALUE "10".
001930 77  WS-FS-ESTREL                      PIC X(02).
001940     88  WS-FS-ER-OK                   VALUE "00".
001950*
001960 77  WS-EOF-ESTMOV                     PIC X(01) VALUE "N".
001970     88  EOF-ESTMOV                    VALUE "S".
001980*
001990 77  WS-ACHOU                          PIC X(01) VALUE "N".
002000     88  FLAG-ACHOU                    VALUE "S".
002010*
002020 77  WS-PARADO                         PIC X(01) VALUE "N".
002030     88  FLAG-PARADO                   VALUE "S".
002040*
002050 77  WS-ACEITO                         PIC X(01) VALUE "N".
002060     88  FLAG-ACEITO                   VALUE "S".
002070*
002080 77  WS-IDX-ACHADO                     PIC 9(04) COMP VALUE ZERO.
002090 77  WS-IDX-MOVE                       PIC 9(04) COMP VALUE ZERO.
002100 77  WS-ID-GERADO-NUM                  PIC 9(10) COMP VALUE ZERO.
002110 77  WS-MAIOR-ID-NUM                   PIC 9(10) COMP VALUE ZERO.
002120*
002130 77  WS-QT-LIDOS                       PIC 9(05) COMP VALUE ZERO.
002140 77  WS-QT-ACEITOS                     PIC 9(05) COMP VALUE ZERO.
002150 77  WS-QT-REJEITADOS                  PIC 9(05) COMP VALUE ZERO.
002160*
002170 77  WS-MENSAGEM                       PIC X(60) VALUE SPACES.
002180*
002190 01  WS-RELATORIO.
002200     03  WS-LST-CAB-1.
002210         05  FILLER    PIC X(01) VALUE SPACES.
002220         05  FILLER    PIC X(78) VALUE ALL "=".
002230     03  WS-LST-CAB-2.
002240         05  FILLER    PIC X(01) VALUE SPACES.
002250         05  FILLER    PIC X(40) VALUE
002260             "VZSP0100 - MANUTENCAO DE ESTOQUE".
002270     03  WS-LST-CAB-3.
002280         05  FILLER    PIC X(01) VALUE SPACES.
002290         05  FILLER    PIC X(78) VALUE ALL "=".
002300     03  WS-LST-CAB-4.
002310         05  FILLER    PIC X(01) VALUE SPACES.
002320         05  FILLER    PIC X(02) VALUE "OP".
002330         05  FILLER    PIC X(01) VALUE SPACES.
002340         05  FILLER    PIC X(10) VALUE "PRODUTO".
002350         05  FILLER    PIC X(01) VALUE SPACES.
002360         05  FILLER    PIC X(60) VALUE "RESULTADO".
002370     03  WS-DET-REPORT.
002380         05  FILLER             PIC X(01) VALUE SPACES.
002390         05  WS-DET-OPERACAO    PIC X(02) VALUE SPACES.
002400         05  FILLER             PIC X(01) VALUE SPACES.
002410         05  WS-DET-PROD-ID     PIC X(10) VALUE SPACES.
002420         05  FILLER             PIC X(01) VALUE SPACES.
002430         05  WS-DET-RESULTADO   PIC X(65) VALUE SPACES.
002440     03  WS-LST-LINHA.
002450         05  FILLER    PIC X(01) VALUE SPACES.
002460         05  FILLER    PIC X(78) VALUE ALL "-".
002470     03  WS-LST-TOT-1.
002480         05  FILLER          PIC X(01) VALUE SPACES.
002490         05  FILLER          PIC X(24) VALUE
002500             "MOVIMENTOS LIDOS......: ".
002510         05  WS-TOT-LIDOS    PIC ZZ,ZZ9.
002520     03  WS-LST-TOT-2.
002530         05  FILLER          PIC X(01) VALUE SPACES.
002540         05  FILLER          PIC X(24) VALUE
002550             "MOVIMENTOS ACEITOS....: ".
002560         05  WS-TOT-ACEITOS  PIC ZZ,ZZ9.
002570     03  WS-LST-TOT-3.
002580         05  FILLER          PIC X(01) VALUE SPACES.
002590         05  FILLER          PIC X(24) VALUE
002600             "MOVIMENTOS REJEITADOS.: ".
002610         05  WS-TOT-REJEITADOS PIC ZZ,ZZ9.
002620*
002630 PROCEDURE DIVISION.
002640*
002650 MAIN-PROCEDURE.
002660*
002670     PERFORM P100-INICIALIZA     THRU P100-FIM.
002680     PERFORM P300-PROCESSA-MOVIMENTOS THRU P300-FIM
002690             UNTIL EOF-ESTMOV.
002700     PERFORM P700-REGRAVA-MESTRES THRU P700-FIM.
002710     PERFORM P800-TOTAIS-FINAIS  THRU P800-FIM.
002720     PERFORM P900-FIM.
002730*
002740 P100-INICIALIZA.
002750*
002760     PERFORM P110-CARREGA-PRODUTO    THRU P110-FIM.
002770     PERFORM P115-CARREGA-FICHATEC   THRU P115-FIM.
002780     PERFORM P117-CARREGA-FICHATCC   THRU P117-FIM.
002790*
002800     OPEN INPUT  ESTMOV.
002810     IF NOT WS-FS-EM-OK
002820         DISPLAY "VZSP0100 - ERRO NA ABERTURA DE ESTMOV. FS: "
002830                 WS-FS-ESTMOV
002840         PERFORM P900-FIM
002850     END-IF.
002860*
002870     OPEN OUTPUT ESTREL.
002880     MOVE ZERO TO WS-QT-LIDOS WS-QT-ACEITOS WS-QT-REJEITADOS.
002890     WRITE FD-REG-ESTREL FROM WS-LST-CAB-1.
002900     WRITE FD-REG-ESTREL FROM WS-LST-CAB-2.
002910     WRITE FD-REG-ESTREL FROM WS-LST-CAB-3.
002920     WRITE FD-REG-ESTREL FROM WS-LST-CAB-4.
002930     WRITE FD-REG-ESTREL FROM WS-LST-LINHA.
002940*
002950 P100-FIM.
002960*
002970 P110-CARREGA-PRODUTO.
002980*
002990     MOVE ZERO TO TB-PRODUTO-QTD.
003000     OPEN INPUT PRODUTO.
003010     IF NOT WS-FS-PRD-OK AND NOT WS-FS-PRD-FIM
003020         DISPLAY "VZSP0100 - ERRO NA ABERTURA DE PRODUTO. FS: "
003030                 WS-FS-PRODUTO
003040         PERFORM P900-FIM
003050     END-IF.
003060*
003070     PERFORM P111-LE-PRODUTO THRU P111-FIM
003080               UNTIL WS-FS-PRD-FIM.
003090*
003100     CLOSE PRODUTO.
003110*
003120 P110-FIM.
003130*
003140 P111-LE-PRODUTO.
003150*
003160     READ PRODUTO
003170         AT END
003180             SET WS-FS-PRD-FIM TO TRUE
003190         NOT AT END
003200             ADD 1 TO TB-PRODUTO-QTD
003210             SET IX-PROD TO TB-PRODUTO-QTD
003220             MOVE PROD-ID          TO TB-PROD-ID (IX-PROD)
003230             MOVE PROD-NOME        TO TB-PROD-NOME (IX-PROD)
003240             MOVE PROD-DESC        TO TB-PROD-DESC (IX-PROD)
003250             MOVE PROD-TIPO        TO TB-PROD-TIPO (IX-PROD)
003260             MOVE PROD-UNIDADE-MEDIDA
003270                                   TO TB-PROD-UNIDADE (IX-PROD)
003280             MOVE PROD-QTD-ESTOQUE
003290                                TO TB-PROD-QTD-ESTOQUE (IX-PROD)
003300     END-READ.
003310*
003320 P111-FIM.
003330*
003340 P115-CARREGA-FICHATEC.
003350*
003360     MOVE ZERO TO TB-FICHATEC-QTD.
003370     OPEN INPUT FICHATEC.
003380     IF NOT WS-FS-FT-OK AND NOT WS-FS-FT-FIM
003390         DISPLAY "VZSP0100 - ERRO NA ABERTURA DE FICHATEC. FS: "
003400                 WS-FS-FICHATEC
003410         PERFORM P900-FIM
003420     END-IF.
003430*
003440     PERFORM P116-LE-FICHATEC THRU P116-FIM
003450               UNTIL WS-FS-FT-FIM.
003460*
003470     CLOSE FICHATEC.
003480*
003490 P115-FIM.
003500*
003510 P116-LE-FICHATEC.
003520*
003530     READ FICHATEC
003540         AT END
003550             SET WS-FS-FT-FIM TO TRUE
003560         NOT AT END
003570             ADD 1 TO TB-FICHATEC-QTD
003580             SET IX-FICHA TO TB-FICHATEC-QTD
003590             MOVE FT-ID                 TO TB-FT-ID (IX-FICHA)
003600             MOVE FT-PRODUTO-ACABADO-ID
003610                         TO TB-FT-PRODUTO-ACABADO-ID (IX-FICHA)
003620     END-READ.
003630*
003640 P116-FIM.
003650*
003660 P117-CARREGA-FICHATCC.
003670*
003680     MOVE ZERO TO TB-FICHATCC-QTD.
003690     OPEN INPUT FICHATCC.
003700     IF NOT WS-FS-FTC-OK AND NOT WS-FS-FTC-FIM
003710         DISPLAY "VZSP0100 - ERRO NA ABERTURA DE FICHATCC. FS: "
003720                 WS-FS-FICHATCC
003730         PERFORM P900-FIM
003740     END-IF.
003750*
003760     PERFORM P118-LE-FICHATCC THRU P118-FIM
003770               UNTIL WS-FS-FTC-FIM.
003780*
003790     CLOSE FICHATCC.
003800*
003810 P117-FIM.
003820*
003830 P118-LE-FICHATCC.
003840*
003850     READ FICHATCC
003860         AT END
003870             SET WS-FS-FTC-FIM TO TRUE
003880         NOT AT END
003890             ADD 1 TO TB-FICHATCC-QTD
003900             SET IX-COMPO TO TB-FICHATCC-QTD
003910             MOVE FTC-FICHA-ID    TO TB-FTC-FICHA-ID (IX-COMPO)
003920             MOVE FTC-NUM-SEQUENCIA
003930                             TO TB-FTC-NUM-SEQUENCIA (IX-COMPO)
003940             MOVE FTC-MATERIA-PRIMA-ID
003950                          TO TB-FTC-MATERIA-PRIMA-ID (IX-COMPO)
003960             MOVE FTC-QUANTIDADE
003970                             TO TB-FTC-QUANTIDADE (IX-COMPO)
003980     END-READ.
003990*
004000 P118-FIM.
004010*
004020 P300-PROCESSA-MOVIMENTOS.
004030*
004040     READ ESTMOV INTO WS-REG-ESTMOV
004050         AT END
004060             SET EOF-ESTMOV TO TRUE
004070         NOT AT END
004080             ADD 1 TO WS-QT-LIDOS
004090             MOVE SPACES TO WS-MENSAGEM
004100             SET WS-ACEITO TO FALSE
004110             EVALUATE WS-EM-OPERACAO
004120                 WHEN "C"
004130                     PERFORM P310-INCLUI-PRODUTO THRU P310-FIM
004140                 WHEN "E"
004150                     PERFORM P320-ENTRADA-PRODUTO THRU P320-FIM
004160                 WHEN "B"
004170                     PERFORM P330-BAIXA-PRODUTO  THRU P330-FIM
004180                 WHEN "D"
004190                     PERFORM P340-EXCLUI-PRODUTO THRU P340-FIM
004200                 WHEN OTHER
004210                     MOVE "OPERACAO DE MOVIMENTO INVALIDA"
004220                                             TO WS-MENSAGEM
004230             END-EVALUATE
004240             PERFORM P400-GRAVA-DETALHE THRU P400-FIM
004250     END-READ.
004260*
004270 P300-FIM.
004280*
004290******************************************************************
004300* P310 - INCLUSAO DE PRODUTO
004310* SE O MOVIMENTO NAO TRAZ PROD-ID, GERA O PROXIMO CODIGO
004320* NUMERICO (MAIOR ID NUMERICO DA TABELA + 1, COM PADDING A 2
004330* DIGITOS, PULANDO ADIANTE EM CASO DE COLISAO). SE TRAZ UM
004340* PROD-ID, ESTE DEVE SER SOMENTE DIGITOS, E E REFORMATADO COM O
004350* MESMO PADDING ANTES DE CHECAR UNICIDADE.
004360******************************************************************
004370 P310-INCLUI-PRODUTO.
004380*
004390     IF WS-EM-PROD-ID EQUAL SPACES
004400         PERFORM P311-GERA-PROX-ID THRU P311-FIM
004410     ELSE
004420         IF WS-EM-PROD-ID IS NOT NUMERIC
004430             MOVE "CODIGO INFORMADO NAO E NUMERICO"
004440                                                 TO WS-MENSAGEM
004450         ELSE
004460             PERFORM P312-FORMATA-ID THRU P312-FIM
004470         END-IF
004480     END-IF.
004490*
004500     IF WS-MENSAGEM EQUAL SPACES
004510         PERFORM P510-BUSCA-PRODUTO THRU P510-FIM
004520         IF FLAG-ACHOU
004530             MOVE "PRODUTO JA CADASTRADO COM ESTE CODIGO"
004540                                                 TO WS-MENSAGEM
004550         ELSE
004560             PERFORM P520-INSERE-PRODUTO THRU P520-FIM
004570             MOVE "PRODUTO INCLUIDO COM SUCESSO"
004580                                                 TO WS-MENSAGEM
004590             SET FLAG-ACEITO TO TRUE
004600         END-IF
004610     END-IF.
004620*
004630 P310-FIM.
004640*
004650 P311-GERA-PROX-ID.
004660*
004670     MOVE ZERO TO WS-MAIOR-ID-NUM.
004680     MOVE 1    TO WS-IDX-MOVE.
004690*
004700     PERFORM P315-ACHA-MAIOR-ID THRU P315-FIM
004710               UNTIL WS-IDX-MOVE > TB-PRODUTO-QTD.
004720*
004730     ADD 1 TO WS-MAIOR-ID-NUM GIVING WS-ID-GERADO-NUM.
004740*
004750     PERFORM P313-FORMATA-E-CHECA THRU P313-FIM.
004760*
004770 P311-FIM.
004780*
004790* VARRE A TABELA DE PRODUTOS PROCURANDO O MAIOR CODIGO NUMERICO
004800* JA ATRIBUIDO, PARA SERVIR DE BASE AO PROXIMO CODIGO GERADO.
004810 P315-ACHA-MAIOR-ID.
004820*
004830     IF TB-PROD-ID (WS-IDX-MOVE) IS NUMERIC
004840         IF TB-PROD-ID-NUM (WS-IDX-MOVE) > WS-MAIOR-ID-NUM
004850             MOVE TB-PROD-ID-NUM (WS-IDX-MOVE)
004860                                     TO WS-MAIOR-ID-NUM
004870         END-IF
004880     END-IF.
004890     ADD 1 TO WS-IDX-MOVE.
004900*
004910 P315-FIM.
004920*
004930* REFORMATA E CHECA COLISAO, AVANCANDO O CANDIDATO QUANDO O ID
004940* GERADO JA EXISTIR NA TABELA (CORRIDA ENTRE LOTES DE CARGA).
004950 P313-FORMATA-E-CHECA.
004960*
004970     MOVE "N" TO WS-ACHOU.
004980*
004990     PERFORM P314-MONTA-ID-PADRAO THRU P314-FIM.
005000     PERFORM P510-BUSCA-PRODUTO THRU P510-FIM.
005010*
005020     PERFORM P317-REPETE-GERACAO THRU P317-FIM
005030               UNTIL NOT FLAG-ACHOU.
005040*
005050 P313-FIM.
005060*
005070 P317-REPETE-GERACAO.
005080*
005090     ADD 1 TO WS-ID-GERADO-NUM.
005100     PERFORM P314-MONTA-ID-PADRAO THRU P314-FIM.
005110     PERFORM P510-BUSCA-PRODUTO THRU P510-FIM.
005120*
005130 P317-FIM.
005140*
005150* ZERO-PAD DO ID NUMERICO A NO MINIMO 2 DIGITOS (7 -> "07",
005160* 123 -> "123", SEM CORTE A ESQUERDA). VZ-0073 - O MOVE ANTERIOR
005170* IA DIRETO PARA UM SUBCAMPO DE WS-EM-PROD-ID (OU PARA UM
005180* REDEFINES QUE SO COBRIA 8 DAS 10 POSICOES), O QUE TRUNCAVA O
005190* ID GERADO EM TODOS OS CASOS. AGORA O MOVE E NUMERICO-A-NUMERICO
005200* PARA WS-PROX-ID-NUM (REDEFINES DE 10 POSICOES), QUE PREENCHE OS
005210* 10 BYTES DE WS-EM-PROD-ID COM ZEROS A ESQUERDA CORRETAMENTE.
005220 P314-MONTA-ID-PADRAO.
005230*
005240     MOVE WS-ID-GERADO-NUM TO WS-PROX-ID-NUM.
005250*
005260 P314-FIM.
005270*
005280* CASO O MOVIMENTO JA TRAGA UM CODIGO NUMERICO, REFAZ O MESMO
005290* PADDING DE 2 DIGITOS ANTES DE GRAVAR (REGRA DO NUMERIC-ID).
005300 P312-FORMATA-ID.
005310*
005320     MOVE WS-EM-PROD-ID TO WS-ID-GERADO-NUM.
005330     PERFORM P314-MONTA-ID-PADRAO THRU P314-FIM.
005340*
005350 P312-FIM.
005360*
005370******************************************************************
005380* P320 - ENTRADA DE ESTOQUE
005390******************************************************************
005400 P320-ENTRADA-PRODUTO.
005410*
005420     IF WS-EM-QUANTIDADE NOT > ZERO
005430         MOVE "QUANTIDADE DE ENTRADA DEVE SER MAIOR QUE ZERO"
005440                                                 TO WS-MENSAGEM
005450     ELSE
005460         PERFORM P510-BUSCA-PRODUTO THRU P510-FIM
005470         IF NOT FLAG-ACHOU
005480             MOVE "PRODUTO NAO ENCONTRADO"       TO WS-MENSAGEM
005490         ELSE
005500             ADD WS-EM-QUANTIDADE
005510                 TO TB-PROD-QTD-ESTOQUE (WS-IDX-ACHADO)
005520             MOVE "ENTRADA LANCADA COM SUCESSO"  TO WS-MENSAGEM
005530             SET FLAG-ACEITO TO TRUE
005540         END-IF
005550     END-IF.
005560*
005570 P320-FIM.
005580*
005590******************************************************************
005600* P330 - BAIXA DE ESTOQUE
005610******************************************************************
005620 P330-BAIXA-PRODUTO.
005630*
005640     IF WS-EM-QUANTIDADE NOT > ZERO
005650         MOVE "QUANTIDADE DE BAIXA DEVE SER MAIOR QUE ZERO"
005660                                                 TO WS-MENSAGEM
005670     ELSE
005680         PERFORM P510-BUSCA-PRODUTO THRU P510-FIM
005690         IF NOT FLAG-ACHOU
005700             MOVE "PRODUTO NAO ENCONTRADO"       TO WS-MENSAGEM
005710         ELSE
005720             IF TB-PROD-QTD-ESTOQUE (WS-IDX-ACHADO)
005730                                          < WS-EM-QUANTIDADE
005740                 STRING "ESTOQUE INSUFICIENTE - SALDO ATUAL: "
005750                         TB-PROD-QTD-ESTOQUE (WS-IDX-ACHADO)
005760                                         INTO WS-MENSAGEM
005770             ELSE
005780                 SUBTRACT WS-EM-QUANTIDADE
005790                     FROM TB-PROD-QTD-ESTOQUE (WS-IDX-ACHADO)
005800                 MOVE "BAIXA LANCADA COM SUCESSO"
005810                                                 TO WS-MENSAGEM
005820                 SET FLAG-ACEITO TO TRUE
005830             END-IF
005840         END-IF
005850     END-IF.
005860*
005870 P330-FIM.
005880*
005890******************************************************************
005900* P340 - EXCLUSAO DE PRODUTO
005910* MATERIA PRIMA SO PODE SER EXCLUIDA SE NENHUM COMPONENTE DE
005920* FICHA TECNICA AINDA A REFERENCIA. PRODUTO ACABADO LEVA A FICHA
005930* TECNICA (CABECALHO + COMPONENTES) JUNTO NA EXCLUSAO.
005940******************************************************************
005950 P340-EXCLUI-PRODUTO.
005960*
005970     PERFORM P510-BUSCA-PRODUTO THRU P510-FIM.
005980     IF NOT FLAG-ACHOU
005990         MOVE "PRODUTO NAO ENCONTRADO"           TO WS-MENSAGEM
006000     ELSE
006010         IF TB-TIPO-MATERIA-PRIMA (WS-IDX-ACHADO)
006020             PERFORM P541-VERIFICA-USO-COMPONENTE THRU P541-FIM
006030             IF FLAG-ACHOU
006040                 MOVE "MATERIA PRIMA EM USO EM FICHA TECNICA"
006050                                                 TO WS-MENSAGEM
006060             ELSE
006070                 PERFORM P540-REMOVE-PRODUTO THRU P540-FIM
006080                 MOVE "PRODUTO EXCLUIDO COM SUCESSO"
006090                                                 TO WS-MENSAGEM
006100                 SET FLAG-ACEITO TO TRUE
006110             END-IF
006120         ELSE
006130             PERFORM P542-REMOVE-FICHA-DO-ACABADO THRU P542-FIM
006140             PERFORM P540-REMOVE-PRODUTO THRU P540-FIM
006150             MOVE "PRODUTO EXCLUIDO COM SUCESSO"
006160                                                 TO WS-MENSAGEM
006170             SET FLAG-ACEITO TO TRUE
006180         END-IF
006190     END-IF.
006200*
006210 P340-FIM.
006220*
006230******************************************************************
006240* P510 - BUSCA BINARIA DE PRODUTO PELA CHAVE WS-EM-PROD-ID.
006250* DEIXA FLAG-ACHOU/WS-IDX-ACHADO PREENCHIDOS PARA OS PARAGRAFOS
006260* CHAMADORES.
006270******************************************************************
006280 P510-BUSCA-PRODUTO.
006290*
006300     MOVE "N" TO WS-ACHOU.
006310     MOVE ZERO TO WS-IDX-ACHADO.
006320*
006330     IF TB-PRODUTO-QTD > ZERO
006340         SEARCH ALL TB-PRODUTO-LINHA
006350             WHEN TB-PROD-ID (IX-PROD) = WS-EM-PROD-ID
006360                 SET WS-ACHOU TO TRUE
006370                 SET WS-IDX-ACHADO TO IX-PROD
006380         END-SEARCH
006390     END-IF.
006400*
006410 P510-FIM.
006420*
006430******************************************************************
006440* P520 - INSERE UM NOVO PRODUTO NA TABELA, MANTENDO A ORDEM
006450* ASCENDENTE DE TB-PROD-ID (DESLOCA OS REGISTROS MAIORES UMA
006460* POSICAO A FRENTE).
006470******************************************************************
006480 P520-INSERE-PRODUTO.
006490*
006500     MOVE TB-PRODUTO-QTD TO WS-IDX-MOVE.
006510     MOVE "N"            TO WS-PARADO.
006520*
006530     PERFORM P521-DESLOCA-INSERCAO THRU P521-FIM
006540               UNTIL WS-IDX-MOVE < 1 OR FLAG-PARADO.
006550*
006560     IF WS-IDX-MOVE < 1
006570         MOVE ZERO TO WS-IDX-ACHADO
006580     END-IF.
006590*
006600     ADD 1 TO WS-IDX-ACHADO.
006610     ADD 1 TO TB-PRODUTO-QTD.
006620*
006630     MOVE WS-EM-PROD-ID     TO TB-PROD-ID (WS-IDX-ACHADO).
006640     MOVE WS-EM-PROD-NOME   TO TB-PROD-NOME (WS-IDX-ACHADO).
006650     MOVE WS-EM-PROD-DESC   TO TB-PROD-DESC (WS-IDX-ACHADO).
006660     MOVE WS-EM-PROD-TIPO   TO TB-PROD-TIPO (WS-IDX-ACHADO).
006670     MOVE WS-EM-PROD-UNIDADE
006680                            TO TB-PROD-UNIDADE (WS-IDX-ACHADO).
006690     MOVE ZERO              TO TB-PROD-QTD-ESTOQUE
006700                                               (WS-IDX-ACHADO).
006710*
006720 P520-FIM.
006730*
006740* DESLOCA OS PRODUTOS DE CODIGO MAIOR UMA POSICAO A FRENTE, ATE
006750* ACHAR O PONTO DE INSERCAO OU CHEGAR AO INICIO DA TABELA.
006760 P521-DESLOCA-INSERCAO.
006770*
006780     IF WS-EM-PROD-ID < TB-PROD-ID (WS-IDX-MOVE)
006790         MOVE TB-PRODUTO-LINHA (WS-IDX-MOVE)
006800                 TO TB-PRODUTO-LINHA (WS-IDX-MOVE + 1)
006810         SUBTRACT 1 FROM WS-IDX-MOVE
006820     ELSE
006830         MOVE WS-IDX-MOVE TO WS-IDX-ACHADO
006840         SET FLAG-PARADO  TO TRUE
006850     END-IF.
006860*
006870 P521-FIM.
006880*
006890******************************************************************
006900* P540 - REMOVE O PRODUTO CORRENTE (WS-IDX-ACHADO) DA TABELA,
006910* DESLOCANDO OS SEGUINTES UMA POSICAO PARA TRAS.
006920******************************************************************
006930 P540-REMOVE-PRODUTO.
006940*
006950     MOVE WS-IDX-ACHADO TO WS-IDX-MOVE.
006960*
006970     PERFORM P544-DESLOCA-REMOCAO THRU P544-FIM
006980               UNTIL WS-IDX-MOVE >= TB-PRODUTO-QTD.
006990*
007000     SUBTRACT 1 FROM TB-PRODUTO-QTD.
007010*
007020 P540-FIM.
007030*
007040 P544-DESLOCA-REMOCAO.
007050*
007060     MOVE TB-PRODUTO-LINHA (WS-IDX-MOVE + 1)
007070             TO TB-PRODUTO-LINHA (WS-IDX-MOVE).
007080     ADD 1 TO WS-IDX-MOVE.
007090*
007100 P544-FIM.
007110*
007120* VERIFICA SE ALGUM COMPONENTE DE FICHA TECNICA AINDA REFERENCIA
007130* A MATERIA PRIMA EM WS-EM-PROD-ID.
007140 P541-VERIFICA-USO-COMPONENTE.
007150*
007160     MOVE "N" TO WS-ACHOU.
007170     MOVE 1   TO WS-IDX-MOVE.
007180*
007190     PERFORM P546-TESTA-COMPONENTE THRU P546-FIM
007200               UNTIL WS-IDX-MOVE > TB-FICHATCC-QTD
007210                  OR FLAG-ACHOU.
007220*
007230 P541-FIM.
007240*
007250 P546-TESTA-COMPONENTE.
007260*
007270     IF TB-FTC-MATERIA-PRIMA-ID (WS-IDX-MOVE)
007280                                           = WS-EM-PROD-ID
007290         SET WS-ACHOU TO TRUE
007300     END-IF.
007310     ADD 1 TO WS-IDX-MOVE.
007320*
007330 P546-FIM.
007340*
007350* QUANDO O PRODUTO EXCLUIDO FOR PRODUTO ACABADO, REMOVE SUA
007360* FICHA TECNICA (CABECALHO + TODOS OS COMPONENTES), SE EXISTIR.
007370 P542-REMOVE-FICHA-DO-ACABADO.
007380*
007390     MOVE "N" TO WS-ACHOU.
007400*
007410     IF TB-FICHATEC-QTD > ZERO
007420         SEARCH ALL TB-FICHATEC-LINHA
007430             WHEN TB-FT-PRODUTO-ACABADO-ID (IX-FICHA)
007440                                               = WS-EM-PROD-ID
007450                 SET WS-ACHOU TO TRUE
007460         END-SEARCH
007470     END-IF.
007480*
007490     IF FLAG-ACHOU
007500         MOVE TB-FICHATCC-QTD TO WS-IDX-MOVE
007510         PERFORM P547-VARRE-COMPONENTES THRU P547-FIM
007520                   UNTIL WS-IDX-MOVE < 1
007530         MOVE IX-FICHA TO WS-IDX-MOVE
007540         PERFORM P548-DESLOCA-FICHATEC THRU P548-FIM
007550                   UNTIL WS-IDX-MOVE >= TB-FICHATEC-QTD
007560         SUBTRACT 1 FROM TB-FICHATEC-QTD
007570     END-IF.
007580*
007590 P542-FIM.
007600*
007610* VARRE A TABELA DE COMPONENTES DE TRAS PARA FRENTE REMOVENDO OS
007620* QUE PERTENCEM A FICHA LOCALIZADA EM IX-FICHA.
007630 P547-VARRE-COMPONENTES.
007640*
007650     IF TB-FTC-FICHA-ID (WS-IDX-MOVE) = TB-FT-ID (IX-FICHA)
007660         PERFORM P543-REMOVE-COMPONENTE THRU P543-FIM
007670     END-IF.
007680     SUBTRACT 1 FROM WS-IDX-MOVE.
007690*
007700 P547-FIM.
007710*
007720 P548-DESLOCA-FICHATEC.
007730*
007740     MOVE TB-FICHATEC-LINHA (WS-IDX-MOVE + 1)
007750             TO TB-FICHATEC-LINHA (WS-IDX-MOVE).
007760     ADD 1 TO WS-IDX-MOVE.
007770*
007780 P548-FIM.
007790*
007800 P543-REMOVE-COMPONENTE.
007810*
007820     MOVE WS-IDX-MOVE TO WS-IDX-ACHADO.
007830*
007840     PERFORM P549-DESLOCA-COMPONENTE THRU P549-FIM
007850               UNTIL WS-IDX-ACHADO >= TB-FICHATCC-QTD.
007860*
007870     SUBTRACT 1 FROM TB-FICHATCC-QTD.
007880*
007890 P543-FIM.
007900*
007910 P549-DESLOCA-COMPONENTE.
007920*
007930     MOVE TB-FICHATCC-LINHA (WS-IDX-ACHADO + 1)
007940             TO TB-FICHATCC-LINHA (WS-IDX-ACHADO).
007950     ADD 1 TO WS-IDX-ACHADO.
007960*
007970 P549-FIM.
007980*
007990 P400-GRAVA-DETALHE.
008000*
008010     MOVE WS-EM-OPERACAO    TO WS-DET-OPERACAO.
008020     MOVE WS-EM-PROD-ID     TO WS-DET-PROD-ID.
008030     MOVE WS-MENSAGEM       TO WS-DET-RESULTADO.
008040*
008050     WRITE FD-REG-ESTREL FROM WS-DET-REPORT.
008060*
008070     IF FLAG-ACEITO
008080         ADD 1 TO WS-QT-ACEITOS
008090     ELSE
008100         ADD 1 TO WS-QT-REJEITADOS
008110     END-IF.
008120*
008130 P400-FIM.
008140*
008150 P700-REGRAVA-MESTRES.
008160*
008170     OPEN OUTPUT PRODUTO.
008180     MOVE 1 TO WS-IDX-MOVE.
008190     PERFORM P701-GRAVA-PRODUTO THRU P701-FIM
008200               UNTIL WS-IDX-MOVE > TB-PRODUTO-QTD.
008210     CLOSE PRODUTO.
008220*
008230     OPEN OUTPUT FICHATEC.
008240     MOVE 1 TO WS-IDX-MOVE.
008250     PERFORM P702-GRAVA-FICHATEC THRU P702-FIM
008260               UNTIL WS-IDX-MOVE > TB-FICHATEC-QTD.
008270     CLOSE FICHATEC.
008280*
008290     OPEN OUTPUT FICHATCC.
008300     MOVE 1 TO WS-IDX-MOVE.
008310     PERFORM P703-GRAVA-FICHATCC THRU P703-FIM
008320               UNTIL WS-IDX-MOVE > TB-FICHATCC-QTD.
008330     CLOSE FICHATCC.
008340*
008350 P700-FIM.
008360*
008370 P701-GRAVA-PRODUTO.
008380*
008390     MOVE TB-PROD-ID (WS-IDX-MOVE)      TO PROD-ID.
008400     MOVE TB-PROD-NOME (WS-IDX-MOVE)    TO PROD-NOME.
008410     MOVE TB-PROD-DESC (WS-IDX-MOVE)    TO PROD-DESC.
008420     MOVE TB-PROD-TIPO (WS-IDX-MOVE)    TO PROD-TIPO.
008430     MOVE TB-PROD-UNIDADE (WS-IDX-MOVE)
008440                               TO PROD-UNIDADE-MEDIDA.
008450     MOVE TB-PROD-QTD-ESTOQUE (WS-IDX-MOVE)
008460                               TO PROD-QTD-ESTOQUE.
008470     WRITE REG-PRODUTO.
008480     ADD 1 TO WS-IDX-MOVE.
008490*
008500 P701-FIM.
008510*
008520 P702-GRAVA-FICHATEC.
008530*
008540     MOVE TB-FT-ID (WS-IDX-MOVE)        TO FT-ID.
008550     MOVE TB-FT-PRODUTO-ACABADO-ID (WS-IDX-MOVE)
008560                               TO FT-PRODUTO-ACABADO-ID.
008570     WRITE REG-FICHA-TECNICA.
008580     ADD 1 TO WS-IDX-MOVE.
008590*
008600 P702-FIM.
008610*
008620 P703-GRAVA-FICHATCC.
008630*
008640     MOVE TB-FTC-FICHA-ID (WS-IDX-MOVE) TO FTC-FICHA-ID.
008650     MOVE TB-FTC-NUM-SEQUENCIA (WS-IDX-MOVE)
008660                               TO FTC-NUM-SEQUENCIA.
008670     MOVE TB-FTC-MATERIA-PRIMA-ID (WS-IDX-MOVE)
008680                               TO FTC-MATERIA-PRIMA-ID.
008690     MOVE TB-FTC-QUANTIDADE (WS-IDX-MOVE)
008700                               TO FTC-QUANTIDADE.
008710     WRITE REG-FICHA-TEC-COMPONENTE.
008720     ADD 1 TO WS-IDX-MOVE.
008730*
008740 P703-FIM.
008750*
008760 P800-TOTAIS-FINAIS.
008770*
008780     MOVE WS-QT-LIDOS      TO WS-TOT-LIDOS.
008790     MOVE WS-QT-ACEITOS    TO WS-TOT-ACEITOS.
008800     MOVE WS-QT-REJEITADOS TO WS-TOT-REJEITADOS.
008810*
008820     WRITE FD-REG-ESTREL FROM WS-LST-LINHA.
008830     WRITE FD-REG-ESTREL FROM WS-LST-TOT-1.
008840     WRITE FD-REG-ESTREL FROM WS-LST-TOT-2.
008850     WRITE FD-REG-ESTREL FROM WS-LST-TOT-3.
008860*
008870 P800-FIM.
008880*
008890 P900-FIM.
008900     CLOSE ESTMOV ESTREL.
008910     GOBACK.
008920*
008930 END PROGRAM VZSP0100.
008940
