000100******************************************************************
000110* PROGRAM-ID..: VZSP0220
000120* SISTEMA.....: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* FUNCAO......: MONTAGEM/SUBSTITUICAO DA FICHA TECNICA (LISTA DE
000140*               MATERIAIS) DE UM PRODUTO ACABADO, A PARTIR DE UM
000150*               ARQUIVO DE CARGA (FTCARGA) COM UMA LINHA DE
000160*               CABECALHO SEGUIDA DAS LINHAS DE COMPONENTE.
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.     VZSP0220.
000200 AUTHOR.         C R SILVA.
000210 INSTALLATION.   VIZA-STOCK INDUSTRIA E COMERCIO LTDA.
000220 DATE-WRITTEN.   10/10/1993.
000230 DATE-COMPILED.
000240 SECURITY.       CONFIDENCIAL - USO INTERNO VIZA-STOCK.
000250******************************************************************
000260* HISTORICO DE ALTERACOES
000270* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000280* ----------  -----  -----------  ---------------------------
000290* 10/10/1993  CRS    VZ-0017      VERSAO ORIGINAL - MONTAGEM DE
000300*                                 FICHA TECNICA A PARTIR DE
000310*                                 CARGA EM LOTE.
000320* 04/04/1994  CRS    VZ-0019      INCLUIDA REGRA DE SUBSTITUICAO
000330*                                 TOTAL DOS COMPONENTES (NUNCA
000340*                                 MESCLAR COM A FICHA ANTERIOR).
000350* 23/05/1996  CRS    VZ-0028      INCLUIDA VALIDACAO DE TIPO -
000360*                                 CABECALHO SO ACEITA PRODUTO
000370*                                 ACABADO, COMPONENTE SO ACEITA
000380*                                 MATERIA PRIMA.
000390* 16/02/1998  MPO    VZ-0041      AJUSTE DE VIRADA DE SECULO -
000400*                                 NENHUM CAMPO DE DATA NESTE
000410*                                 PROGRAMA, SEM IMPACTO.
000420* 28/03/2000  MPO    VZ-0049      REJEITAR FICHA SEM NENHUM
000430*                                 COMPONENTE VALIDO (FICHA
000440*                                 TECNICA NAO PODE FICAR VAZIA).
000450* 05/09/2003  TDA    VZ-0067      RELATORIO PASSA A IMPRIMIR A
000460*                                 QUANTIDADE DE COMPONENTES
000470*                                 GRAVADOS EM CADA FICHA ACEITA.
000480* 09/06/2005  TDA    VZ-0076      CABECALHO COM PRODUTO AINDA NAO
000490*                                 CADASTRADO ESTAVA SENDO REJEI-
000500*                                 TADO. AGORA O PRODUTO ACABADO E
000510*                                 CRIADO NA HORA (ESTOQUE ZERO) -
000520*                                 SO REJEITA SE O PRODUTO JA EXIS-
000530*                                 TIR E NAO FOR TIPO ACABADO.
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.    IBM-370.
000580 OBJECT-COMPUTER.    IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT PRODUTO ASSIGN TO "PRODUTO"
000650         ORGANIZATION   IS SEQUENTIAL
000660         ACCESS MODE    IS SEQUENTIAL
000670         FILE STATUS    IS WS-FS-PRODUTO.
000680*
000690     SELECT FICHATEC ASSIGN TO "FICHATEC"
000700         ORGANIZATION   IS SEQUENTIAL
000710         ACCESS MODE    IS SEQUENTIAL
000720         FILE STATUS    IS WS-FS-FICHATEC.
000730*
000740     SELECT FICHATCC ASSIGN TO "FICHATCC"
000750         ORGANIZATION   IS SEQUENTIAL
000760         ACCESS MODE    IS SEQUENTIAL
000770         FILE STATUS    IS WS-FS-FICHATCC.
000780*
000790     SELECT FTCARGA ASSIGN TO "FTCARGA"
000800         ORGANIZATION   IS LINE SEQUENTIAL
000810         ACCESS MODE    IS SEQUENTIAL
000820         FILE STATUS    IS WS-FS-FTCARGA.
000830*
000840     SELECT FTCREL ASSIGN TO "FTCREL"
000850         ORGANIZATION   IS LINE SEQUENTIAL
000860         ACCESS MODE    IS SEQUENTIAL
000870         FILE STATUS    IS WS-FS-FTCREL.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910*
000920 FD  PRODUTO.
000930     COPY "VZPROD.CPY".
000940*
000950 FD  FICHATEC.
000960     COPY "VZFICHA.CPY".
000970*
000980 FD  FICHATCC.
000990     COPY "VZCOMPO.CPY".
001000*
001010 FD  FTCARGA.
001020 01  FD-REG-FTCARGA.
001030     05  FD-CG-TIPO-LINHA             PIC X(01).
001040     05  FD-CG-PRODUTO-ACABADO-ID      PIC X(10).
001050     05  FD-CG-MATERIA-PRIMA-ID        PIC X(10).
001060     05  FD-CG-QUANTIDADE              PIC 9(05)V9(03).
001070     05  FILLER                        PIC X(10).
001080*
001090 FD  FTCREL.
001100 01  FD-REG-FTCREL                    PIC X(100).
001110*
001120 WORKING-STORAGE SECTION.
001130*
001140 01  TB-PRODUTO.
001150     05  TB-PRODUTO-QTD               PIC 9(04) COMP VALUE ZERO.
001160     05  TB-PRODUTO-LINHA OCCURS 300 TIMES
001170                           ASCENDING KEY IS TB-PROD-ID
001180                           INDEXED BY IX-PROD.
001190         10  TB-PROD-ID                PIC X(10).
001200         10  TB-PROD-ID-NUM REDEFINES TB-PROD-ID
001210                                       PIC 9(10).
001220         10  TB-PROD-NOME              PIC X(40).
001230         10  TB-PROD-TIPO              PIC X(01).
001240             88  TB-TIPO-MATERIA-PRIMA      VALUE "M".
001250             88  TB-TIPO-PRODUTO-ACABADO    VALUE "P".
001260         10  TB-PROD-UNIDADE           PIC X(05).
001270         10  TB-PROD-QTD-ESTOQUE       PIC S9(07)V9(03).
001280*
001290 01  TB-FICHATEC.
001300     05  TB-FICHATEC-QTD              PIC 9(04) COMP VALUE ZERO.
001310     05  TB-FICHATEC-LINHA OCCURS 300 TIMES
001320                     ASCENDING KEY IS TB-FT-PRODUTO-ACABADO-ID
001330                     INDEXED BY IX-FICHA.
001340         10  TB-FT-ID                  PIC X(13).
001350         10  TB-FT-ID-PARTES REDEFINES TB-FT-ID.
001360             15  FILLER                PIC X(03).
001370             15  TB-FT-ID-PRODUTO      PIC X(10).
001380         10  TB-FT-PRODUTO-ACABADO-ID  PIC X(10).
001390*
001400 01  TB-FICHATCC.
001410     05  TB-FICHATCC-QTD              PIC 9(04) COMP VALUE ZERO.
001420     05  TB-FICHATCC-LINHA OCCURS 1500 TIMES
001430                           ASCENDING KEY IS TB-FTC-FICHA-ID
001440                                            TB-FTC-NUM-SEQUENCIA
001450                           INDEXED BY IX-COMPO.
001460         10  TB-FTC-FICHA-ID            PIC X(13).
001470         10  TB-FTC-NUM-SEQUENCIA       PIC 9(04).
001480         10  TB-FTC-MATERIA-PRIMA-ID    PIC X(10).
001490         10  TB-FTC-QUANTIDADE          PIC S9(05)V9(03).
001500*
001510* BUFFER DOS COMPONENTES DA FICHA EM MONTAGEM - SO E APLICADO A
001520* TB-FICHATCC QUANDO A FICHA FOR FECHADA E ACEITA POR COMPLETO.
001530 01  TB-BUFFER.
001540     05  WS-BUF-QTD                   PIC 9(03) COMP VALUE ZERO.
001550     05  TB-BUFFER-LINHA OCCURS 50 TIMES
001560                           INDEXED BY IX-BUFFER.
001570         10  WS-BUF-MATERIA-ID         PIC X(10).
001580         10  WS-BUF-QUANTIDADE         PIC S9(05)V9(03).
001590*
001600 01  WS-REG-FTCARGA.
001610     05  WS-CG-TIPO-LINHA              PIC X(01).
001620     05  WS-CG-PRODUTO-ACABADO-ID      PIC X(10).
001630     05  WS-CG-MATERIA-PRIMA-ID        PIC X(10).
001640     05  WS-CG-QUANTIDADE              PIC 9(05)V9(03).
001650     05  WS-CG-QUANTIDADE-ED REDEFINES WS-CG-QUANTIDADE
001660                                       PIC X(08).
001670*
001680 77  WS-FS-PRODUTO                     PIC X(02).
001690     88  WS-FS-PRD-OK                  VALUE "00".
001700     88  WS-FS-PRD-FIM                 VALUE "10".
001710 77  WS-FS-FICHATEC                    PIC X(02).
001720     88  WS-FS-FT-OK                   VALUE "00".
001730     88  WS-FS-FT-FIM                  VALUE "10".
001740 77  WS-FS-FICHATCC                    PIC X(02).
001750     88  WS-FS-FTC-OK                  VALUE "00".
001760     88  WS-FS-FTC-FIM                 VALUE "10".
001770 77  WS-FS-FTCARGA                     PIC X(02).
001780     88  WS-FS-CG-OK                   VALUE "00".
001790     88  WS-FS-CG-FIM                  VALUE "10".
001800 77  WS-FS-FTCREL                      PIC X(02).
001810*
001820 77  WS-EOF-FTCARGA                    PIC X(01) VALUE "N".
001830     88  EOF-FTCARGA                   VALUE "S".
001840*
001850 77  WS-ACHOU                          PIC X(01) VALUE "N".
001860     88  FLAG-ACHOU                    VALUE "S".
001870*
001880 77  WS-PARADO                         PIC X(01) VALUE "N".
001890     88  FLAG-PARADO                   VALUE "S".
001900*
001910 77  WS-PEND-ATIVO                     PIC X(01) VALUE "N".
001920     88  FLAG-PEND-ATIVO                VALUE "S".
001930 77  WS-PEND-VALIDO                    PIC X(01) VALUE "N".
001940     88  FLAG-PEND-VALIDO                VALUE "S".
001950 77  WS-PEND-PRODUTO-ID                PIC X(10) VALUE SPACES.
001960 77  WS-PEND-MSG                       PIC X(60) VALUE SPACES.
001970*
001980 77  WS-IDX-ACHADO                     PIC 9(04) COMP VALUE ZERO.
001990 77  WS-IDX-MOVE                       PIC 9(04) COMP VALUE ZERO.
002000 77  WS-FT-ID-ACHADO                   PIC X(13) VALUE SPACES.
002010*
002020 77  WS-QT-FICHAS-LIDAS                PIC 9(05) COMP VALUE ZERO.
002030 77  WS-QT-FICHAS-ACEITAS              PIC 9(05) COMP VALUE ZERO.
002040 77  WS-QT-FICHAS-REJEITADAS           PIC 9(05) COMP VALUE ZERO.
002050*
002060 01  WS-RELATORIO.
002070     03  WS-LST-CAB-1.
002080         05  FILLER    PIC X(01) VALUE SPACES.
002090         05  FILLER    PIC X(78) VALUE ALL "=".
002100     03  WS-LST-CAB-2.
002110         05  FILLER    PIC X(01) VALUE SPACES.
002120         05  FILLER    PIC X(40) VALUE
002130             "VZSP0220 - MONTAGEM DE FICHA TECNICA".
002140     03  WS-LST-CAB-3.
002150         05  FILLER    PIC X(01) VALUE SPACES.
002160         05  FILLER    PIC X(78) VALUE ALL "=".
002170     03  WS-DET-REPORT.
002180         05  FILLER             PIC X(01) VALUE SPACES.
002190         05  WS-DET-PROD-ID     PIC X(10) VALUE SPACES.
002200         05  FILLER             PIC X(01) VALUE SPACES.
002210         05  WS-DET-QT-COMPO    PIC ZZ9.
002220         05  FILLER             PIC X(01) VALUE SPACES.
002230         05  WS-DET-RESULTADO   PIC X(60) VALUE SPACES.
002240     03  WS-LST-LINHA.
002250         05  FILLER    PIC X(01) VALUE SPACES.
002260         05  FILLER    PIC X(78) VALUE ALL "-".
002270     03  WS-LST-TOT-1.
002280         05  FILLER          PIC X(01) VALUE SPACES.
002290         05  FILLER          PIC X(24) VALUE
002300             "FICHAS LIDAS..........: ".
002310         05  WS-TOT-LIDAS    PIC ZZ,ZZ9.
002320     03  WS-LST-TOT-2.
002330         05  FILLER          PIC X(01) VALUE SPACES.
002340         05  FILLER          PIC X(24) VALUE
002350             "FICHAS ACEITAS........: ".
002360         05  WS-TOT-ACEITAS  PIC ZZ,ZZ9.
002370     03  WS-LST-TOT-3.
002380         05  FILLER          PIC X(01) VALUE SPACES.
002390         05  FILLER          PIC X(24) VALUE
002400             "FICHAS REJEITADAS.....: ".
002410         05  WS-TOT-REJEITADAS PIC ZZ,ZZ9.
002420*
002430 PROCEDURE DIVISION.
002440*
002450 MAIN-PROCEDURE.
002460*
002470     PERFORM P100-INICIALIZA       THRU P100-FIM.
002480     PERFORM P300-PROCESSA-CARGA   THRU P300-FIM
002490             UNTIL EOF-FTCARGA.
002500     IF FLAG-PEND-ATIVO
002510         PERFORM P600-FECHA-FICHA  THRU P600-FIM
002520     END-IF.
002530     PERFORM P700-REGRAVA-MESTRES  THRU P700-FIM.
002540     PERFORM P800-TOTAIS-FINAIS    THRU P800-FIM.
002550     CLOSE FTCARGA FTCREL.
002560     GOBACK.
002570*
002580 P100-INICIALIZA.
002590*
002600     PERFORM P110-CARREGA-PRODUTO    THRU P110-FIM.
002610     PERFORM P115-CARREGA-FICHATEC   THRU P115-FIM.
002620     PERFORM P117-CARREGA-FICHATCC   THRU P117-FIM.
002630*
002640     OPEN INPUT  FTCARGA.
002650     OPEN OUTPUT FTCREL.
002660     MOVE ZERO TO WS-QT-FICHAS-LIDAS WS-QT-FICHAS-ACEITAS
002670                  WS-QT-FICHAS-REJEITADAS.
002680     MOVE "N" TO WS-PEND-ATIVO.
002690     WRITE FD-REG-FTCREL FROM WS-LST-CAB-1.
002700     WRITE FD-REG-FTCREL FROM WS-LST-CAB-2.
002710     WRITE FD-REG-FTCREL FROM WS-LST-CAB-3.
002720*
002730 P100-FIM.
002740*
002750 P110-CARREGA-PRODUTO.
002760*
002770     MOVE ZERO TO TB-PRODUTO-QTD.
002780     OPEN INPUT PRODUTO.
002790     PERFORM P111-LE-PRODUTO THRU P111-FIM
002800               UNTIL WS-FS-PRD-FIM.
002810     CLOSE PRODUTO.
002820*
002830 P110-FIM.
002840*
002850 P111-LE-PRODUTO.
002860*
002870     READ PRODUTO
002880         AT END
002890             SET WS-FS-PRD-FIM TO TRUE
002900         NOT AT END
002910             ADD 1 TO TB-PRODUTO-QTD
002920             SET IX-PROD TO TB-PRODUTO-QTD
002930             MOVE PROD-ID       TO TB-PROD-ID (IX-PROD)
002940             MOVE PROD-NOME     TO TB-PROD-NOME (IX-PROD)
002950             MOVE PROD-TIPO     TO TB-PROD-TIPO (IX-PROD)
002960             MOVE PROD-UNIDADE-MEDIDA
002970                               TO TB-PROD-UNIDADE (IX-PROD)
002980             MOVE PROD-QTD-ESTOQUE
002990                            TO TB-PROD-QTD-ESTOQUE (IX-PROD)
003000     END-READ.
003010*
003020 P111-FIM.
003030*
003040 P115-CARREGA-FICHATEC.
003050*
003060     MOVE ZERO TO TB-FICHATEC-QTD.
003070     OPEN INPUT FICHATEC.
003080     PERFORM P116-LE-FICHATEC THRU P116-FIM
003090               UNTIL WS-FS-FT-FIM.
003100     CLOSE FICHATEC.
003110*
003120 P115-FIM.
003130*
003140 P116-LE-FICHATEC.
003150*
003160     READ FICHATEC
003170         AT END
003180             SET WS-FS-FT-FIM TO TRUE
003190         NOT AT END
003200             ADD 1 TO TB-FICHATEC-QTD
003210             SET IX-FICHA TO TB-FICHATEC-QTD
003220             MOVE FT-ID                TO TB-FT-ID (IX-FICHA)
003230             MOVE FT-PRODUTO-ACABADO-ID
003240                      TO TB-FT-PRODUTO-ACABADO-ID (IX-FICHA)
003250     END-READ.
003260*
003270 P116-FIM.
003280*
003290 P117-CARREGA-FICHATCC.
003300*
003310     MOVE ZERO TO TB-FICHATCC-QTD.
003320     OPEN INPUT FICHATCC.
003330     PERFORM P118-LE-FICHATCC THRU P118-FIM
003340               UNTIL WS-FS-FTC-FIM.
003350     CLOSE FICHATCC.
003360*
003370 P117-FIM.
003380*
003390 P118-LE-FICHATCC.
003400*
003410     READ FICHATCC
003420         AT END
003430             SET WS-FS-FTC-FIM TO TRUE
003440         NOT AT END
003450             ADD 1 TO TB-FICHATCC-QTD
003460             SET IX-COMPO TO TB-FICHATCC-QTD
003470             MOVE FTC-FICHA-ID TO TB-FTC-FICHA-ID (IX-COMPO)
003480             MOVE FTC-NUM-SEQUENCIA
003490                          TO TB-FTC-NUM-SEQUENCIA (IX-COMPO)
003500             MOVE FTC-MATERIA-PRIMA-ID
003510                       TO TB-FTC-MATERIA-PRIMA-ID (IX-COMPO)
003520             MOVE FTC-QUANTIDADE
003530                          TO TB-FTC-QUANTIDADE (IX-COMPO)
003540     END-READ.
003550*
003560 P118-FIM.
003570*
003580******************************************************************
003590* P300 - LE UMA LINHA DO ARQUIVO DE CARGA. LINHA "H" FECHA A
003600* FICHA PENDENTE (SE HOUVER) E ABRE UMA NOVA; LINHA "C" ACUMULA
003610* UM COMPONENTE NO BUFFER DA FICHA PENDENTE.
003620******************************************************************
003630 P300-PROCESSA-CARGA.
003640*
003650     READ FTCARGA INTO WS-REG-FTCARGA
003660         AT END
003670             SET EOF-FTCARGA TO TRUE
003680         NOT AT END
003690             EVALUATE WS-CG-TIPO-LINHA
003700                 WHEN "H"
003710                     ADD 1 TO WS-QT-FICHAS-LIDAS
003720                     IF FLAG-PEND-ATIVO
003730                         PERFORM P600-FECHA-FICHA THRU P600-FIM
003740                     END-IF
003750                     PERFORM P310-ABRE-PENDENTE THRU P310-FIM
003760                 WHEN "C"
003770                     PERFORM P320-ACUMULA-COMPONENTE THRU P320-FIM
003780                 WHEN OTHER
003790                     CONTINUE
003800             END-EVALUATE
003810     END-READ.
003820*
003830 P300-FIM.
003840*
003850* VALIDA O CABECALHO - SE O PRODUTO INFORMADO JA EXISTE, DEVE
003860* SER DO TIPO PRODUTO ACABADO (REGRA DE CONSISTENCIA DE TIPO).
003870* SE AINDA NAO EXISTE, E CADASTRADO AGORA COMO PRODUTO ACABADO
003880* DE ESTOQUE ZERO - A FICHA TECNICA PODE SER MONTADA ANTES DO
003890* PRODUTO TER SOFRIDO QUALQUER ENTRADA (VZ-0076).
003900 P310-ABRE-PENDENTE.
003910*
003920     MOVE "S"   TO WS-PEND-ATIVO.
003930     MOVE "S"   TO WS-PEND-VALIDO.
003940     MOVE SPACES TO WS-PEND-MSG.
003950     MOVE ZERO  TO WS-BUF-QTD.
003960     MOVE WS-CG-PRODUTO-ACABADO-ID TO WS-PEND-PRODUTO-ID.
003970*
003980     MOVE "N" TO WS-ACHOU.
003990     IF TB-PRODUTO-QTD > ZERO
004000         SEARCH ALL TB-PRODUTO-LINHA
004010             WHEN TB-PROD-ID (IX-PROD) = WS-PEND-PRODUTO-ID
004020                 SET WS-ACHOU TO TRUE
004030         END-SEARCH
004040     END-IF.
004050*
004060     IF NOT FLAG-ACHOU
004070         PERFORM P311-CRIA-PRODUTO-ACABADO THRU P311-FIM
004080     ELSE
004090         IF NOT TB-TIPO-PRODUTO-ACABADO (IX-PROD)
004100             MOVE "N" TO WS-PEND-VALIDO
004110             MOVE "PRODUTO INFORMADO NAO E PRODUTO ACABADO"
004120                                                 TO WS-PEND-MSG
004130         END-IF
004140     END-IF.
004150*
004160 P310-FIM.
004170*
004180* CADASTRA O PRODUTO ACABADO AINDA NAO EXISTENTE, COM ESTOQUE
004190* ZERO, MANTENDO A ORDEM ASCENDENTE DE TB-PROD-ID (MESMO IDIOMA
004200* DE INSERCAO ORDENADA DO P520-INSERE-PRODUTO DO VZSP0100).
004210 P311-CRIA-PRODUTO-ACABADO.
004220*
004230     MOVE TB-PRODUTO-QTD TO WS-IDX-MOVE.
004240     MOVE "N"            TO WS-PARADO.
004250*
004260     PERFORM P312-DESLOCA-INSERCAO-PRODUTO THRU P312-FIM
004270               UNTIL WS-IDX-MOVE < 1 OR FLAG-PARADO.
004280*
004290     IF WS-IDX-MOVE < 1
004300         MOVE ZERO TO WS-IDX-ACHADO
004310     END-IF.
004320*
004330     ADD 1 TO WS-IDX-ACHADO.
004340     ADD 1 TO TB-PRODUTO-QTD.
004350*
004360     MOVE WS-PEND-PRODUTO-ID TO TB-PROD-ID (WS-IDX-ACHADO).
004370     MOVE SPACES             TO TB-PROD-NOME (WS-IDX-ACHADO).
004380     MOVE "P"                TO TB-PROD-TIPO (WS-IDX-ACHADO).
004390     MOVE SPACES             TO TB-PROD-UNIDADE (WS-IDX-ACHADO).
004400     MOVE ZERO               TO TB-PROD-QTD-ESTOQUE
004410                                               (WS-IDX-ACHADO).
004420*
004430     SET IX-PROD TO WS-IDX-ACHADO.
004440*
004450 P311-FIM.
004460*
004470* DESLOCA OS PRODUTOS DE CODIGO MAIOR UMA POSICAO A FRENTE, ATE
004480* ACHAR O PONTO DE INSERCAO OU CHEGAR AO INICIO DA TABELA.
004490 P312-DESLOCA-INSERCAO-PRODUTO.
004500*
004510     IF WS-PEND-PRODUTO-ID < TB-PROD-ID (WS-IDX-MOVE)
004520         MOVE TB-PRODUTO-LINHA (WS-IDX-MOVE)
004530                 TO TB-PRODUTO-LINHA (WS-IDX-MOVE + 1)
004540         SUBTRACT 1 FROM WS-IDX-MOVE
004550     ELSE
004560         MOVE WS-IDX-MOVE TO WS-IDX-ACHADO
004570         SET FLAG-PARADO  TO TRUE
004580     END-IF.
004590*
004600 P312-FIM.
004610*
004620* VALIDA O COMPONENTE - A MATERIA PRIMA DEVE EXISTIR, SER DO
004630* TIPO MATERIA PRIMA, E A QUANTIDADE DEVE SER MAIOR QUE ZERO.
004640 P320-ACUMULA-COMPONENTE.
004650*
004660     IF NOT FLAG-PEND-ATIVO
004670         GO TO P320-FIM
004680     END-IF.
004690*
004700     IF WS-CG-QUANTIDADE NOT > ZERO
004710         MOVE "N" TO WS-PEND-VALIDO
004720         STRING "QUANTIDADE DE COMPONENTE INVALIDA PARA "
004730                 WS-CG-MATERIA-PRIMA-ID
004740                                         INTO WS-PEND-MSG
004750         GO TO P320-FIM
004760     END-IF.
004770*
004780     MOVE "N" TO WS-ACHOU.
004790     IF TB-PRODUTO-QTD > ZERO
004800         SEARCH ALL TB-PRODUTO-LINHA
004810             WHEN TB-PROD-ID (IX-PROD) = WS-CG-MATERIA-PRIMA-ID
004820                 SET WS-ACHOU TO TRUE
004830         END-SEARCH
004840     END-IF.
004850*
004860     IF NOT FLAG-ACHOU
004870         MOVE "N" TO WS-PEND-VALIDO
004880         STRING "MATERIA PRIMA NAO ENCONTRADA: "
004890                 WS-CG-MATERIA-PRIMA-ID INTO WS-PEND-MSG
004900         GO TO P320-FIM
004910     END-IF.
004920*
004930     IF NOT TB-TIPO-MATERIA-PRIMA (IX-PROD)
004940         MOVE "N" TO WS-PEND-VALIDO
004950         STRING "PRODUTO NAO E MATERIA PRIMA: "
004960                 WS-CG-MATERIA-PRIMA-ID INTO WS-PEND-MSG
004970         GO TO P320-FIM
004980     END-IF.
004990*
005000     IF WS-BUF-QTD >= 50
005010         MOVE "N" TO WS-PEND-VALIDO
005020         MOVE "FICHA EXCEDE O NUMERO MAXIMO DE COMPONENTES"
005030                                             TO WS-PEND-MSG
005040         GO TO P320-FIM
005050     END-IF.
005060*
005070     ADD 1 TO WS-BUF-QTD.
005080     SET IX-BUFFER TO WS-BUF-QTD.
005090     MOVE WS-CG-MATERIA-PRIMA-ID TO WS-BUF-MATERIA-ID (IX-BUFFER).
005100     MOVE WS-CG-QUANTIDADE       TO WS-BUF-QUANTIDADE (IX-BUFFER).
005110*
005120 P320-FIM.
005130*
005140******************************************************************
005150* P600 - FECHA A FICHA PENDENTE: SE INVALIDA OU SEM COMPONENTES,
005160* REJEITA SEM TOCAR NOS MESTRES (REGRA DE FICHA NAO VAZIA); SE
005170* VALIDA, SUBSTITUI POR COMPLETO OS COMPONENTES ANTERIORES
005180* (REGRA DE SUBSTITUICAO, NUNCA MESCLA).
005190******************************************************************
005200 P600-FECHA-FICHA.
005210*
005220     IF FLAG-PEND-VALIDO AND WS-BUF-QTD = ZERO
005230         MOVE "N" TO WS-PEND-VALIDO
005240         MOVE "FICHA TECNICA SEM NENHUM COMPONENTE VALIDO"
005250                                                 TO WS-PEND-MSG
005260     END-IF.
005270*
005280     IF NOT FLAG-PEND-VALIDO
005290         MOVE WS-PEND-PRODUTO-ID    TO WS-DET-PROD-ID
005300         MOVE ZERO                 TO WS-DET-QT-COMPO
005310         MOVE WS-PEND-MSG           TO WS-DET-RESULTADO
005320         WRITE FD-REG-FTCREL FROM WS-DET-REPORT
005330         ADD 1 TO WS-QT-FICHAS-REJEITADAS
005340     ELSE
005350         PERFORM P610-LOCALIZA-OU-CRIA-FICHA THRU P610-FIM
005360         PERFORM P620-REMOVE-COMPONENTES-ANTIGOS THRU P620-FIM
005370         PERFORM P630-GRAVA-COMPONENTES-NOVOS THRU P630-FIM
005380         MOVE WS-PEND-PRODUTO-ID    TO WS-DET-PROD-ID
005390         MOVE WS-BUF-QTD            TO WS-DET-QT-COMPO
005400         MOVE "FICHA TECNICA GRAVADA COM SUCESSO"
005410                                           TO WS-DET-RESULTADO
005420         WRITE FD-REG-FTCREL FROM WS-DET-REPORT
005430         ADD 1 TO WS-QT-FICHAS-ACEITAS
005440     END-IF.
005450*
005460     MOVE "N" TO WS-PEND-ATIVO.
005470*
005480 P600-FIM.
005490*
005500 P610-LOCALIZA-OU-CRIA-FICHA.
005510*
005520     MOVE "N" TO WS-ACHOU.
005530     IF TB-FICHATEC-QTD > ZERO
005540         SEARCH ALL TB-FICHATEC-LINHA
005550             WHEN TB-FT-PRODUTO-ACABADO-ID (IX-FICHA)
005560                                          = WS-PEND-PRODUTO-ID
005570                 SET WS-ACHOU TO TRUE
005580         END-SEARCH
005590     END-IF.
005600*
005610     IF FLAG-ACHOU
005620         MOVE TB-FT-ID (IX-FICHA) TO WS-FT-ID-ACHADO
005630     ELSE
005640         STRING "FT-" WS-PEND-PRODUTO-ID INTO WS-FT-ID-ACHADO
005650         MOVE TB-FICHATEC-QTD TO WS-IDX-MOVE
005660         MOVE "N"             TO WS-PARADO
005670         PERFORM P611-DESLOCA-FICHATEC THRU P611-FIM
005680                   UNTIL WS-IDX-MOVE < 1 OR FLAG-PARADO
005690         ADD 1 TO WS-IDX-MOVE
005700         ADD 1 TO TB-FICHATEC-QTD
005710         MOVE WS-FT-ID-ACHADO       TO TB-FT-ID (WS-IDX-MOVE)
005720         MOVE WS-PEND-PRODUTO-ID
005730                         TO TB-FT-PRODUTO-ACABADO-ID (WS-IDX-MOVE)
005740     END-IF.
005750*
005760 P610-FIM.
005770*
005780* DESLOCA AS FICHAS DE PRODUTO ACABADO MAIOR UMA POSICAO A FRENTE
005790* ATE ACHAR O PONTO DE INSERCAO DA NOVA FICHA.
005800 P611-DESLOCA-FICHATEC.
005810*
005820     IF WS-PEND-PRODUTO-ID
005830          < TB-FT-PRODUTO-ACABADO-ID (WS-IDX-MOVE)
005840         MOVE TB-FICHATEC-LINHA (WS-IDX-MOVE)
005850                 TO TB-FICHATEC-LINHA (WS-IDX-MOVE + 1)
005860         SUBTRACT 1 FROM WS-IDX-MOVE
005870     ELSE
005880         SET FLAG-PARADO TO TRUE
005890     END-IF.
005900*
005910 P611-FIM.
005920*
005930 P620-REMOVE-COMPONENTES-ANTIGOS.
005940*
005950     MOVE TB-FICHATCC-QTD TO WS-IDX-MOVE.
005960*
005970     PERFORM P621-VARRE-COMPONENTE THRU P621-FIM
005980               UNTIL WS-IDX-MOVE < 1.
005990*
006000 P620-FIM.
006010*
006020 P621-VARRE-COMPONENTE.
006030*
006040     IF TB-FTC-FICHA-ID (WS-IDX-MOVE) = WS-FT-ID-ACHADO
006050         MOVE WS-IDX-MOVE TO WS-IDX-ACHADO
006060         PERFORM P622-DESLOCA-COMPONENTE THRU P622-FIM
006070                   UNTIL WS-IDX-ACHADO >= TB-FICHATCC-QTD
006080         SUBTRACT 1 FROM TB-FICHATCC-QTD
006090     END-IF.
006100     SUBTRACT 1 FROM WS-IDX-MOVE.
006110*
006120 P621-FIM.
006130*
006140 P622-DESLOCA-COMPONENTE.
006150*
006160     MOVE TB-FICHATCC-LINHA (WS-IDX-ACHADO + 1)
006170             TO TB-FICHATCC-LINHA (WS-IDX-ACHADO).
006180     ADD 1 TO WS-IDX-ACHADO.
006190*
006200 P622-FIM.
006210*
006220 P630-GRAVA-COMPONENTES-NOVOS.
006230*
006240     MOVE 1 TO WS-IDX-MOVE.
006250*
006260     PERFORM P631-ACRESCENTA-COMPONENTE THRU P631-FIM
006270               UNTIL WS-IDX-MOVE > WS-BUF-QTD.
006280*
006290 P630-FIM.
006300*
006310 P631-ACRESCENTA-COMPONENTE.
006320*
006330     ADD 1 TO TB-FICHATCC-QTD.
006340     SET IX-COMPO TO TB-FICHATCC-QTD.
006350     MOVE WS-FT-ID-ACHADO       TO TB-FTC-FICHA-ID (IX-COMPO).
006360     MOVE WS-IDX-MOVE           TO TB-FTC-NUM-SEQUENCIA
006370                                                (IX-COMPO).
006380     MOVE WS-BUF-MATERIA-ID (WS-IDX-MOVE)
006390                        TO TB-FTC-MATERIA-PRIMA-ID (IX-COMPO).
006400     MOVE WS-BUF-QUANTIDADE (WS-IDX-MOVE)
006410                        TO TB-FTC-QUANTIDADE (IX-COMPO).
006420     ADD 1 TO WS-IDX-MOVE.
006430*
006440 P631-FIM.
006450*
006460 P700-REGRAVA-MESTRES.
006470*
006480     OPEN OUTPUT FICHATEC.
006490     MOVE 1 TO WS-IDX-MOVE.
006500     PERFORM P701-GRAVA-FICHATEC THRU P701-FIM
006510               UNTIL WS-IDX-MOVE > TB-FICHATEC-QTD.
006520     CLOSE FICHATEC.
006530*
006540     OPEN OUTPUT FICHATCC.
006550     MOVE 1 TO WS-IDX-MOVE.
006560     PERFORM P702-GRAVA-FICHATCC THRU P702-FIM
006570               UNTIL WS-IDX-MOVE > TB-FICHATCC-QTD.
006580     CLOSE FICHATCC.
006590*
006600 P700-FIM.
006610*
006620 P701-GRAVA-FICHATEC.
006630*
006640     MOVE TB-FT-ID (WS-IDX-MOVE)             TO FT-ID.
006650     MOVE TB-FT-PRODUTO-ACABADO-ID (WS-IDX-MOVE)
006660                               TO FT-PRODUTO-ACABADO-ID.
006670     WRITE REG-FICHA-TECNICA.
006680     ADD 1 TO WS-IDX-MOVE.
006690*
006700 P701-FIM.
006710*
006720 P702-GRAVA-FICHATCC.
006730*
006740     MOVE TB-FTC-FICHA-ID (WS-IDX-MOVE)      TO FTC-FICHA-ID.
006750     MOVE TB-FTC-NUM-SEQUENCIA (WS-IDX-MOVE)
006760                               TO FTC-NUM-SEQUENCIA.
006770     MOVE TB-FTC-MATERIA-PRIMA-ID (WS-IDX-MOVE)
006780                               TO FTC-MATERIA-PRIMA-ID.
006790     MOVE TB-FTC-QUANTIDADE (WS-IDX-MOVE)
006800                               TO FTC-QUANTIDADE.
006810     WRITE REG-FICHA-TEC-COMPONENTE.
006820     ADD 1 TO WS-IDX-MOVE.
006830*
006840 P702-FIM.
006850*
006860 P800-TOTAIS-FINAIS.
006870*
006880     MOVE WS-QT-FICHAS-LIDAS      TO WS-TOT-LIDAS.
006890     MOVE WS-QT-FICHAS-ACEITAS    TO WS-TOT-ACEITAS.
006900     MOVE WS-QT-FICHAS-REJEITADAS TO WS-TOT-REJEITADAS.
006910*
006920     WRITE FD-REG-FTCREL FROM WS-LST-LINHA.
006930     WRITE FD-REG-FTCREL FROM WS-LST-TOT-1.
006940     WRITE FD-REG-FTCREL FROM WS-LST-TOT-2.
006950     WRITE FD-REG-FTCREL FROM WS-LST-TOT-3.
006960*
006970 P800-FIM.
006980*
006990 END PROGRAM VZSP0220.
007000
