000100******************************************************************
000110* PROGRAM-ID..: VZSP0000
000120* SISTEMA.....: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* FUNCAO......: MENU PRINCIPAL DE OPERACAO - PERMITE AO OPERADOR
000140*               DO TURNO ESCOLHER QUAL JOB EM LOTE SERA
000150*               DISPARADO (MANUTENCAO DE ESTOQUE, LISTAGEM,
000160*               MONTAGEM DE FICHA TECNICA OU MOTOR DE ORDENS DE
000170*               PRODUCAO).
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VZSP0000.
000210 AUTHOR.         R A FERRAZ.
000220 INSTALLATION.   VIZA-STOCK INDUSTRIA E COMERCIO LTDA.
000230 DATE-WRITTEN.   11/03/1991.
000240 DATE-COMPILED.
000250 SECURITY.       CONFIDENCIAL - USO INTERNO VIZA-STOCK.
000260******************************************************************
000270* HISTORICO DE ALTERACOES
000280* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000290* ----------  -----  -----------  ---------------------------
000300* 11/03/1991  RAF    VZ-0005      VERSAO ORIGINAL - SOMENTE A
000310*                                 OPCAO DE MANUTENCAO DE ESTOQUE.
000320* 18/03/1991  RAF    VZ-0006      INCLUIDA OPCAO DE LISTAGEM DE
000330*                                 PRODUTOS (CHAMA VZSP0140).
000340* 10/10/1993  CRS    VZ-0020      INCLUIDA OPCAO DE MONTAGEM DE
000350*                                 FICHA TECNICA (CHAMA VZSP0220).
000360* 02/11/1993  CRS    VZ-0021      INCLUIDA OPCAO DE EXECUCAO DO
000370*                                 MOTOR DE ORDENS DE PRODUCAO
000380*                                 (CHAMA VZSP0310).
000390* 15/02/1998  MPO    VZ-0043      AJUSTE DE VIRADA DE SECULO -
000400*                                 NENHUM CAMPO DE DATA NESTE
000410*                                 PROGRAMA, SEM IMPACTO.
000420* 30/04/2002  JCS    VZ-0064      PASSOU A EXIBIR MENSAGEM DE
000430*                                 "JOB CONCLUIDO" AO RETORNO DE
000440*                                 CADA ROTINA CHAMADA.
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.    IBM-370.
000490 OBJECT-COMPUTER.    IBM-370.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550*
000560 DATA DIVISION.
000570 FILE SECTION.
000580*
000590 WORKING-STORAGE SECTION.
000600*
000610 01  WS-COM-AREA.
000620     03  WS-MENSAGEM                     PIC X(20).
000630     03  WS-MSG-PARTES REDEFINES WS-MENSAGEM.
000640         05  WS-MSG-PREFIXO               PIC X(04).
000650         05  WS-MSG-RESTO                 PIC X(16).
000660     03  FILLER                          PIC X(10).
000670*
000680 01  WS-COM-AREA-RETORNO REDEFINES WS-COM-AREA.
000690     03  WS-RET-STATUS                   PIC X(02).
000700     03  WS-RET-DETALHE                  PIC X(28).
000710*
000720 77  WS-OPCAO-MENU                       PIC X(01).
000730 77  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU
000740                                         PIC 9(01).
000750 77  WS-PROMPT                           PIC X(01).
000760*
000770 77  WS-EXIT                             PIC X(01).
000780     88  EXIT-OK                         VALUE "S" FALSE "N".
000790*
000800 SCREEN SECTION.
000810 01  SS-CLEAR-SCREEN.
000820     05  BLANK SCREEN.
000830*
000840 01  SS-MAIN-MENU-SCREEN.
000850     05  LINE 02 COL 05 VALUE "VIZA-STOCK - CONTROLE DE ESTOQUE".
000860     05  LINE 03 COL 05 VALUE "VZSP0000 - MENU PRINCIPAL".
000870     05  LINE 04 COL 05 VALUE
000880     "------------------------------------------------------------
000890-    "--------------".
000900     05  LINE 06 COL 05 VALUE
000910                       "<1> - MANUTENCAO DE ESTOQUE (VZSP0100)".
000920     05  LINE 07 COL 05 VALUE
000930                       "<2> - LISTAGEM DE PRODUTOS (VZSP0140)".
000940     05  LINE 08 COL 05 VALUE
000950                 "<3> - MONTAGEM DE FICHA TECNICA (VZSP0220)".
000960     05  LINE 09 COL 05 VALUE
000970                 "<4> - RODAR ORDENS DE PRODUCAO (VZSP0310)".
000980     05  LINE 10 COL 05 VALUE
000990                       "<Q> - FINALIZAR".
001000     05  LINE 12 COL 05 VALUE
001010     "------------------------------------------------------------
001020-    "--------------".
001030     05  LINE 13 COL 05 VALUE
001040                     "DIGITE A OPCAO DESEJADA: ".
001050     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
001060                     USING WS-OPCAO-MENU.
001070     05  LINE 14 COL 05 VALUE
001080     "------------------------------------------------------------
001090-    "--------------".
001100*
001110 PROCEDURE DIVISION.
001120*
001130 MAIN-PROCEDURE.
001140*
001150     SET EXIT-OK                         TO FALSE.
001160*
001170     PERFORM P100-EXIBE-MENU THRU P100-FIM
001180               UNTIL EXIT-OK.
001190*
001200     GOBACK.
001210*
001220 P100-EXIBE-MENU.
001230*
001240     INITIALIZE                          WS-OPCAO-MENU.
001250*
001260     DISPLAY SS-CLEAR-SCREEN.
001270     DISPLAY SS-MAIN-MENU-SCREEN.
001280     ACCEPT  SS-MAIN-MENU-SCREEN.
001290*
001300     EVALUATE WS-OPCAO-MENU
001310         WHEN "1"
001320             CALL "VZSP0100" USING WS-COM-AREA
001330             PERFORM P900-JOB-CONCLUIDO THRU P900-FIM
001340         WHEN "2"
001350             CALL "VZSP0140" USING WS-COM-AREA
001360             PERFORM P900-JOB-CONCLUIDO THRU P900-FIM
001370         WHEN "3"
001380             CALL "VZSP0220" USING WS-COM-AREA
001390             PERFORM P900-JOB-CONCLUIDO THRU P900-FIM
001400         WHEN "4"
001410             CALL "VZSP0310" USING WS-COM-AREA
001420             PERFORM P900-JOB-CONCLUIDO THRU P900-FIM
001430         WHEN "Q"
001440             SET EXIT-OK              TO TRUE
001450         WHEN "q"
001460             SET EXIT-OK              TO TRUE
001470         WHEN OTHER
001480             SET EXIT-OK              TO FALSE
001490     END-EVALUATE.
001500*
001510 P100-FIM.
001520*
001530 P900-JOB-CONCLUIDO.
001540*
001550     DISPLAY "JOB CONCLUIDO - VERIFIQUE O RELATORIO GERADO"
001560             AT 1505.
001570     ACCEPT WS-PROMPT AT 1527.
001580*
001590 P900-FIM.
001600*
001610 END PROGRAM VZSP0000.
001620
