000100******************************************************************
000110* COPYBOOK.....: VZFICHA
000120* SISTEMA......: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* DESCRICAO....: LAYOUT DO CABECALHO DA FICHA TECNICA (LISTA DE
000140*                MATERIAIS) DE UM PRODUTO ACABADO. CADA PRODUTO
000150*                ACABADO TEM, NO MAXIMO, UMA FICHA TECNICA. O
000160*                ARQUIVO MESTRE E SEQUENCIAL, ORDENADO POR FT-ID,
000170*                E E CARREGADO EM TABELA NA WORKING-STORAGE DOS
000180*                PROGRAMAS QUE O ACESSAM (BUSCA ALTERNATIVA POR
000190*                FT-PRODUTO-ACABADO-ID).
000200******************************************************************
000210* HISTORICO DE ALTERACOES
000220* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000230* ----------  -----  -----------  ---------------------------
000240* 11/03/1991  RAF    VZ-0002      VERSAO ORIGINAL DO LAYOUT.
000250******************************************************************
000260 01  REG-FICHA-TECNICA.
000270*    CHAVE PRIMARIA - "FT-" CONCATENADO AO PROD-ID DO ACABADO.
000280     05  FT-ID                          PIC X(13).
000290*    CHAVE ALTERNATIVA (FK PARA O PRODUTO ACABADO).
000300     05  FT-PRODUTO-ACABADO-ID           PIC X(10).
000310     05  FILLER                          PIC X(07).
