000100******************************************************************
000110* COPYBOOK.....: VZCOMPO
000120* SISTEMA......: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* DESCRICAO....: LAYOUT DAS LINHAS DE COMPONENTE DE UMA FICHA
000140*                TECNICA - UMA LINHA POR MATERIA PRIMA NECESSARIA
000150*                PARA PRODUZIR UMA UNIDADE DO PRODUTO ACABADO.
000160*                ARQUIVO MESTRE SEQUENCIAL, ORDENADO POR
000170*                FTC-FICHA-ID + FTC-NUM-SEQUENCIA (ORDEM DE
000180*                GRAVACAO DOS COMPONENTES DENTRO DE CADA FICHA).
000190******************************************************************
000200* HISTORICO DE ALTERACOES
000210* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000220* ----------  -----  -----------  ---------------------------
000230* 11/03/1991  RAF    VZ-0003      VERSAO ORIGINAL DO LAYOUT.
000240* 02/09/1993  RAF    VZ-0015      INCLUIDO FTC-NUM-SEQUENCIA PARA
000250*                                 PRESERVAR A ORDEM DE GRAVACAO
000260*                                 DOS COMPONENTES NA VIABILIDADE.
000270******************************************************************
000280 01  REG-FICHA-TEC-COMPONENTE.
000290*    FK PARA REG-FICHA-TECNICA (FT-ID).
000300     05  FTC-FICHA-ID                   PIC X(13).
000310*    NUMERO DE ORDEM DO COMPONENTE DENTRO DA FICHA (01, 02, ...).
000320     05  FTC-NUM-SEQUENCIA              PIC 9(04).
000330*    FK PARA O PRODUTO MATERIA PRIMA EXIGIDO.
000340     05  FTC-MATERIA-PRIMA-ID           PIC X(10).
000350*    QUANTIDADE DA MATERIA PRIMA POR UNIDADE DO ACABADO.
000360     05  FTC-QUANTIDADE                 PIC S9(05)V9(03).
000370     05  FILLER                         PIC X(10).
