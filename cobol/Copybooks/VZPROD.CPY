000100******************************************************************
000110* COPYBOOK.....: VZPROD
000120* SISTEMA......: VIZA-STOCK - CONTROLE DE ESTOQUE E PRODUCAO
000130* DESCRICAO....: LAYOUT DO CADASTRO MESTRE DE PRODUTOS (PRODUTO)
000140*                UM REGISTRO POR ITEM DE ESTOQUE, SEJA MATERIA
000150*                PRIMA (PROD-TIPO = "M") OU PRODUTO ACABADO
000160*                (PROD-TIPO = "P"). O ARQUIVO MESTRE E SEQUENCIAL,
000170*                ORDENADO POR PROD-ID, E E CARREGADO EM TABELA
000180*                NA WORKING-STORAGE DOS PROGRAMAS QUE O ACESSAM.
000190******************************************************************
000200* HISTORICO DE ALTERACOES
000210* DD/MM/AAAA  AUTOR  CHAMADO      DESCRICAO
000220* ----------  -----  -----------  ---------------------------
000230* 11/03/1991  RAF    VZ-0001      VERSAO ORIGINAL DO LAYOUT.
000240* 02/09/1993  RAF    VZ-0014      INCLUIDO PROD-UNIDADE-MEDIDA
000250*                                 (KG, L, UN) POR PEDIDO DA
000260*                                 PRODUCAO.
000270* 14/02/1998  CRS    VZ-0039      AJUSTE DE VIRADA DE SECULO -
000280*                                 REVISADO CAMPO DE QUANTIDADE
000290*                                 PARA GARANTIR 3 CASAS DECIMAIS
000300*                                 EM TODAS AS ROTINAS DE BAIXA.
000310******************************************************************
000320 01  REG-PRODUTO.
000330*    IDENTIFICADOR DO PRODUTO - NUMERICO "01".."99".."999"... OU
000340*    ALFANUMERICO COM PREFIXO DE LOTE (MP-001, PA-001).
000350     05  PROD-ID                        PIC X(10).
000360*    VISAO NUMERICA DO IDENTIFICADOR, USADA SOMENTE QUANDO
000370*    PROD-ID FOR TODO NUMERICO (GERACAO DE PROXIMO ID).
000380     05  PROD-ID-NUMERICO REDEFINES PROD-ID
000390                                     PIC 9(10).
000400     05  PROD-NOME                      PIC X(40).
000410     05  PROD-DESC                      PIC X(60).
000420*    "M" = MATERIA PRIMA   "P" = PRODUTO ACABADO
000430     05  PROD-TIPO                      PIC X(01).
000440         88  PROD-TIPO-MATERIA-PRIMA        VALUE "M".
000450         88  PROD-TIPO-PRODUTO-ACABADO      VALUE "P".
000460     05  PROD-UNIDADE-MEDIDA            PIC X(05).
000470*    QUANTIDADE EM ESTOQUE - 3 CASAS DECIMAIS (KG/L FRACIONADOS).
000480     05  PROD-QTD-ESTOQUE               PIC S9(07)V9(03).
000490     05  FILLER                         PIC X(14).
